000010*    PLTABLE.CBL
000020*----------------------------------------------------------------
000030*    PARAGRAPH LIBRARY - MASTER TABLE LOADS AND LOOKUPS
000040*    LOADS CUSTOMER-MASTER, VENDOR-MASTER AND OFFER-MASTER INTO
000050*    THE WSTABLE.CBL OCCURS TABLES AT START OF RUN, AND SUPPLIES
000060*    THE SEARCH PARAGRAPHS EVERY HANDLER USES TO LOOK A KEY UP.
000070*----------------------------------------------------------------
000080*    02-02-88  R.HALVORSEN   ORIGINAL MEMBER, REQ BM-0001
000090*    09-30-93  R.HALVORSEN   1500-FIND-OFFER-BY-ID NOW SETS
000100*                            OT-OFFR-IDX FOR THE CALLER, REQ
000110*                            BM-0201
000120*----------------------------------------------------------------
000130*
000140 1000-LOAD-CUSTOMER-TABLE.
000150     MOVE ZERO TO WS-CUST-COUNT.
000160     PERFORM 1010-READ-CUSTOMER-NEXT.
000170     PERFORM 1020-STORE-CUSTOMER-ENTRY
000180         UNTIL WS-CUST-FILE-STATUS EQUAL "10".
000190*
000200 1000-EXIT.
000210     EXIT.
000220*----------------------------------------------------------------
000230*
000240 1010-READ-CUSTOMER-NEXT.
000250     READ CUSTOMER-MASTER
000260         AT END MOVE "10" TO WS-CUST-FILE-STATUS
000270     END-READ.
000280*
000290 1010-EXIT.
000300     EXIT.
000310*----------------------------------------------------------------
000320*
000330 1020-STORE-CUSTOMER-ENTRY.
000340     ADD 1 TO WS-CUST-COUNT.
000350     MOVE CUST-ID       TO CT-CUST-ID (WS-CUST-COUNT).
000360     MOVE CUST-NAME     TO CT-CUST-NAME (WS-CUST-COUNT).
000370     MOVE CUST-ADDRESS  TO CT-CUST-ADDRESS (WS-CUST-COUNT).
000380     MOVE CUST-OPT-IN   TO CT-CUST-OPT-IN (WS-CUST-COUNT).
000390     MOVE CUST-LEVEL    TO CT-CUST-LEVEL (WS-CUST-COUNT).
000400     PERFORM 1010-READ-CUSTOMER-NEXT.
000410*
000420 1020-EXIT.
000430     EXIT.
000440*----------------------------------------------------------------
000450*
000460 1100-LOAD-VENDOR-TABLE.
000470     MOVE ZERO TO WS-VEND-COUNT.
000480     PERFORM 1110-READ-VENDOR-NEXT.
000490     PERFORM 1120-STORE-VENDOR-ENTRY
000500         UNTIL WS-VEND-FILE-STATUS EQUAL "10".
000510*
000520 1100-EXIT.
000530     EXIT.
000540*----------------------------------------------------------------
000550*
000560 1110-READ-VENDOR-NEXT.
000570     READ VENDOR-MASTER
000580         AT END MOVE "10" TO WS-VEND-FILE-STATUS
000590     END-READ.
000600*
000610 1110-EXIT.
000620     EXIT.
000630*----------------------------------------------------------------
000640*
000650 1120-STORE-VENDOR-ENTRY.
000660     ADD 1 TO WS-VEND-COUNT.
000670     MOVE VEND-ID   TO VT-VEND-ID (WS-VEND-COUNT).
000680     MOVE VEND-NAME TO VT-VEND-NAME (WS-VEND-COUNT).
000690     MOVE VEND-LEVEL TO VT-VEND-LEVEL (WS-VEND-COUNT).
000700     MOVE ZERO      TO VT-VEND-PURCH-COUNT (WS-VEND-COUNT).
000710     MOVE ZERO      TO VT-VEND-SALES-AMOUNT (WS-VEND-COUNT).
000720     PERFORM 1110-READ-VENDOR-NEXT.
000730*
000740 1120-EXIT.
000750     EXIT.
000760*----------------------------------------------------------------
000770*
000780 1200-LOAD-OFFER-TABLE.
000790     MOVE ZERO TO WS-OFFR-COUNT.
000800     PERFORM 1210-READ-OFFER-NEXT.
000810     PERFORM 1220-STORE-OFFER-ENTRY
000820         UNTIL WS-OFFR-FILE-STATUS EQUAL "10".
000830*
000840 1200-EXIT.
000850     EXIT.
000860*----------------------------------------------------------------
000870*
000880 1210-READ-OFFER-NEXT.
000890     READ OFFER-MASTER
000900         AT END MOVE "10" TO WS-OFFR-FILE-STATUS
000910     END-READ.
000920*
000930 1210-EXIT.
000940     EXIT.
000950*----------------------------------------------------------------
000960*
000970 1220-STORE-OFFER-ENTRY.
000980     ADD 1 TO WS-OFFR-COUNT.
000990     MOVE OFFR-ID        TO OT-OFFR-ID (WS-OFFR-COUNT).
001000     MOVE OFFR-TITLE     TO OT-OFFR-TITLE (WS-OFFR-COUNT).
001010     MOVE OFFR-AUTHOR    TO OT-OFFR-AUTHOR (WS-OFFR-COUNT).
001020     MOVE OFFR-YEAR      TO OT-OFFR-YEAR (WS-OFFR-COUNT).
001030     MOVE OFFR-EDITION   TO OT-OFFR-EDITION (WS-OFFR-COUNT).
001040     MOVE OFFR-PUBLISHER TO OT-OFFR-PUBLISHER (WS-OFFR-COUNT).
001050     MOVE OFFR-CONDITION TO OT-OFFR-CONDITION (WS-OFFR-COUNT).
001060     MOVE OFFR-DESC      TO OT-OFFR-DESC (WS-OFFR-COUNT).
001070     MOVE OFFR-PRICE     TO OT-OFFR-PRICE (WS-OFFR-COUNT).
001080     MOVE OFFR-VENDOR-ID TO OT-OFFR-VENDOR-ID (WS-OFFR-COUNT).
001090     MOVE OFFR-AVAIL     TO OT-OFFR-AVAIL (WS-OFFR-COUNT).
001100     MOVE OFFR-LEVEL     TO OT-OFFR-LEVEL (WS-OFFR-COUNT).
001110     PERFORM 1210-READ-OFFER-NEXT.
001120*
001130 1220-EXIT.
001140     EXIT.
001150*----------------------------------------------------------------
001160*
001170 1300-FIND-CUSTOMER-BY-ID.
001180*
001190*    LOOKS UP WS-LOOKUP-CUST-ID.  SETS WS-TABLE-FOUND-SW AND, ON
001200*    A FIND, CT-CUST-IDX FOR THE CALLING PARAGRAPH TO USE.
001210*
001220     MOVE "N" TO WS-TABLE-FOUND-SW.
001230     IF WS-CUST-COUNT GREATER ZERO
001240         SEARCH ALL CT-CUST-ENTRY
001250             AT END NEXT SENTENCE
001260             WHEN CT-CUST-ID (CT-CUST-IDX) EQUAL WS-LOOKUP-CUST-ID
001270                 SET WS-TABLE-ENTRY-FOUND TO TRUE
001280         END-SEARCH
001290     END-IF.
001300*
001310 1300-EXIT.
001320     EXIT.
001330*----------------------------------------------------------------
001340*
001350 1400-FIND-VENDOR-BY-ID.
001360*
001370*    LOOKS UP WS-LOOKUP-VEND-ID.  SETS WS-TABLE-FOUND-SW AND, ON
001380*    A FIND, VT-VEND-IDX FOR THE CALLING PARAGRAPH TO USE.
001390*
001400     MOVE "N" TO WS-TABLE-FOUND-SW.
001410     IF WS-VEND-COUNT GREATER ZERO
001420         SEARCH ALL VT-VEND-ENTRY
001430             AT END NEXT SENTENCE
001440             WHEN VT-VEND-ID (VT-VEND-IDX) EQUAL WS-LOOKUP-VEND-ID
001450                 SET WS-TABLE-ENTRY-FOUND TO TRUE
001460         END-SEARCH
001470     END-IF.
001480*
001490 1400-EXIT.
001500     EXIT.
001510*----------------------------------------------------------------
001520*
001530 1500-FIND-OFFER-BY-ID.
001540*
001550*    OFFER TABLE IS IN LOAD ORDER, NOT OFFER-ID ORDER (NEW
001560*    OFFERS ARE APPENDED), SO THIS IS A SERIAL SCAN.  LOOKS UP
001570*    WS-LOOKUP-OFFR-ID AND LEAVES OT-OFFR-IDX SET ON A FIND.
001580*
001590     MOVE "N" TO WS-TABLE-FOUND-SW.
001600     SET OT-OFFR-IDX TO 1.
001610     SEARCH OT-OFFR-ENTRY
001620         AT END NEXT SENTENCE
001630         WHEN OT-OFFR-ID (OT-OFFR-IDX) EQUAL WS-LOOKUP-OFFR-ID
001640             SET WS-TABLE-ENTRY-FOUND TO TRUE
001650     END-SEARCH.
001660*
001670 1500-EXIT.
001680     EXIT.
