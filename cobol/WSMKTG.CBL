000010*    WSMKTG.CBL
000020*----------------------------------------------------------------
000030*    WORKING-STORAGE COPY MEMBER - MARKETING EXTRACT SCRATCH AREA
000040*    HOLDS THE COMMA-SCAN POSITIONS USED TO PULL THE CITY OUT OF
000050*    THE CUSTOMER ADDRESS.
000060*----------------------------------------------------------------
000070*    06-11-89  R.HALVORSEN   ORIGINAL MEMBER, REQ BM-0044
000080*----------------------------------------------------------------
000090*
000100 01  WS-ADDR-POS                  PIC 9(2) COMP.
000110 01  WS-ADDR-COMMA-POS            PIC 9(2) COMP.
000120 01  WS-ADDR-START                PIC 9(2) COMP.
