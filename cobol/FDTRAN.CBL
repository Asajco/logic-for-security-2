000010*    FDTRAN.CBL
000020*----------------------------------------------------------------
000030*    FD/RECORD COPY MEMBER - DAILY TRANSACTION FILE (250 BYTES)
000040*    ONE RECORD TYPE, FOUR BODIES.  TR-TYPE SELECTS THE BODY:
000050*       "O" OFFER   "S" SEARCH   "P" PURCHASE   "M" OPT-IN
000060*    RECORDS ARE PROCESSED IN ARRIVAL ORDER - NO RESEQUENCING.
000070*----------------------------------------------------------------
000080*    02-09-88  R.HALVORSEN   ORIGINAL MEMBER, REQ BM-0001
000090*    06-11-89  R.HALVORSEN   ADDED "M" OPT-IN BODY, REQ BM-0044
000100*    04-18-90  K.OYELARAN    ADDED TR-CONTEXT FOR SECURITY
000110*                            KERNEL, REQ BM-0075
000120*----------------------------------------------------------------
000130*
000140 FD  TRANS-FILE
000150     LABEL RECORDS ARE STANDARD
000160     RECORD CONTAINS 250 CHARACTERS.
000170*
000180 01  TRANS-REC.
000190     05  TR-TYPE                  PIC X(1).
000200         88  TR-IS-OFFER          VALUE "O".
000210         88  TR-IS-SEARCH         VALUE "S".
000220         88  TR-IS-PURCHASE       VALUE "P".
000230         88  TR-IS-OPTIN          VALUE "M".
000240     05  TR-CONTEXT                PIC 9(1).
000250     05  FILLER                    PIC X(248).
000260*
000270*    TYPE "O" BODY - VENDOR OFFERS A BOOK
000280*
000290 01  TRANS-OFFER-REC REDEFINES TRANS-REC.
000300     05  FILLER                    PIC X(2).
000310     05  TR-VENDOR-ID               PIC X(8).
000320     05  TR-O-TITLE                 PIC X(40).
000330     05  TR-O-AUTHOR                PIC X(30).
000340     05  TR-O-YEAR                  PIC 9(4).
000350     05  TR-O-EDITION               PIC X(10).
000360     05  TR-O-PUBLISHER             PIC X(30).
000370     05  TR-O-CONDITION             PIC X(10).
000380     05  TR-O-DESC                  PIC X(80).
000390     05  TR-O-PRICE                 PIC 9(5)V99.
000400     05  FILLER                     PIC X(29).
000410*
000420*    TYPE "S" BODY - SEARCH REQUEST, SPACES CUST-ID = ANONYMOUS
000430*
000440 01  TRANS-SEARCH-REC REDEFINES TRANS-REC.
000450     05  FILLER                    PIC X(2).
000460     05  TR-S-CUST-ID               PIC X(8).
000470     05  TR-QUERY                   PIC X(40).
000480     05  FILLER                     PIC X(200).
000490*
000500*    TYPE "P" BODY - PURCHASE REQUEST
000510*
000520 01  TRANS-PURCH-REC REDEFINES TRANS-REC.
000530     05  FILLER                    PIC X(2).
000540     05  TR-P-CUST-ID               PIC X(8).
000550     05  TR-OFFER-ID                PIC X(8).
000560     05  TR-PRICE                   PIC 9(5)V99.
000570     05  FILLER                     PIC X(225).
000580*
000590*    TYPE "M" BODY - MARKETING OPT-IN MAINTENANCE
000600*
000610 01  TRANS-OPTIN-REC REDEFINES TRANS-REC.
000620     05  FILLER                    PIC X(2).
000630     05  TR-M-CUST-ID               PIC X(8).
000640     05  TR-OPT-IN                  PIC X(1).
000650         88  TR-OPT-IN-ON           VALUE "Y".
000660         88  TR-OPT-IN-OFF          VALUE "N".
000670     05  FILLER                     PIC X(239).
