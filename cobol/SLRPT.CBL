000010*    SLRPT.CBL
000020*----------------------------------------------------------------
000030*    FILE-CONTROL COPY MEMBER - PRINTED REPORT (OUTPUT)
000040*----------------------------------------------------------------
000050*    02-09-88  R.HALVORSEN   ORIGINAL MEMBER, REQ BM-0001
000060*----------------------------------------------------------------
000070*
000080     SELECT REPORT-FILE  ASSIGN TO RPTOUT
000090         ORGANIZATION IS LINE SEQUENTIAL
000100         FILE STATUS  IS WS-RPT-FILE-STATUS.
