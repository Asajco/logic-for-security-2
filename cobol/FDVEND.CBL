000010*    FDVEND.CBL
000020*----------------------------------------------------------------
000030*    FD/RECORD COPY MEMBER - VENDOR MASTER (60 BYTES)
000040*    LOADED WHOLE INTO THE VENDOR TABLE BY PLTABLE.CBL AT THE
000050*    START OF THE RUN.  READ-ONLY FOR THIS RUN - VENDORS ARE
000060*    MAINTAINED BY A SEPARATE ON-LINE SYSTEM.
000070*----------------------------------------------------------------
000080*    02-02-88  R.HALVORSEN   ORIGINAL MEMBER, REQ BM-0001
000090*    04-18-90  K.OYELARAN    ADDED VEND-LEVEL FOR SECURITY
000100*                            KERNEL, REQ BM-0075
000110*----------------------------------------------------------------
000120*
000130 FD  VENDOR-MASTER
000140     LABEL RECORDS ARE STANDARD
000150     RECORD CONTAINS 60 CHARACTERS.
000160*
000170 01  VENDOR-REC.
000180     05  VEND-ID                  PIC X(8).
000190     05  VEND-NAME                PIC X(30).
000200     05  VEND-LEVEL               PIC 9(1).
000210     05  FILLER                   PIC X(21).
