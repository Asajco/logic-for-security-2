000010*    PLSECUR.CBL
000020*----------------------------------------------------------------
000030*    PARAGRAPH LIBRARY - SECURITY KERNEL
000040*    LEVEL-LATTICE CERTIFICATION AND OWNER/READER LABEL ALGEBRA.
000050*    THIS MEMBER OWNS NO FILES OF ITS OWN - IT IS COPIED INTO THE
000060*    BOTTOM OF BKMKT-NIGHTLY-BATCH AND PERFORMED BY EVERY HANDLER
000070*    BEFORE A LABELLED FIELD IS READ OR WRITTEN.
000080*----------------------------------------------------------------
000090*    03-14-88  R.HALVORSEN   ORIGINAL MEMBER, REQ BM-0001
000100*    07-09-91  K.OYELARAN    ADDED 2100/2200/2300/2400 LABEL
000110*                            ALGEBRA PARAGRAPHS, REQ BM-0118
000120*    05-22-95  R.HALVORSEN   2000-CERTIFY-FLOW NOW SETS
000130*                            WS-REJECT-REASON FOR THE REPORT
000140*                            LINE, REQ BM-0261
000150*----------------------------------------------------------------
000160*
000170 2000-CERTIFY-FLOW.
000180*
000190*    INFORMATION AT WS-FLOW-SOURCE-LEVEL MAY FLOW TO A CONTEXT
000200*    AT WS-FLOW-TARGET-LEVEL ONLY WHEN SOURCE IS LESS THAN OR
000210*    EQUAL TO TARGET (PUBLIC=0 CUSTOMER=1 VENDOR=2 PLATFORM=3).
000220*
000230     IF WS-FLOW-SOURCE-LEVEL NOT GREATER THAN WS-FLOW-TARGET-LEVEL
000240         SET WS-FLOW-CERTIFIED TO TRUE
000250     ELSE
000260         SET WS-SECURITY-VIOLATION TO TRUE
000270         MOVE "SECURITY VIOLATION" TO WS-REJECT-REASON
000280     END-IF.
000290*
000300 2000-EXIT.
000310     EXIT.
000320*----------------------------------------------------------------
000330*
000340 2100-LABEL-FLOWS-TO.
000350*
000360*    L1 (WS-LABEL-1) FLOWS TO L2 (WS-LABEL-2) IFF
000370*       OWNERS(L2) SUBSET-OF OWNERS(L1)  AND
000380*       READERS(L1) SUBSET-OF READERS(L2)
000390*    RESULT LEFT IN WS-LABEL-MATCH-SW.
000400*
000410     SET WS-LABEL-MATCH-FOUND    TO TRUE.
000420     PERFORM 2110-CHECK-OWNERS-SUBSET
000430         VARYING WS-LBL2-OWNER-IDX FROM 1 BY 1
000440           UNTIL WS-LBL2-OWNER-IDX GREATER WS-LBL2-OWNER-CNT
000450              OR NOT WS-LABEL-MATCH-FOUND.
000460     IF WS-LABEL-MATCH-FOUND
000470         PERFORM 2120-CHECK-READERS-SUBSET
000480             VARYING WS-LBL1-READER-IDX FROM 1 BY 1
000490               UNTIL WS-LBL1-READER-IDX GREATER WS-LBL1-READER-CNT
000500                  OR NOT WS-LABEL-MATCH-FOUND
000510     END-IF.
000520*
000530 2100-EXIT.
000540     EXIT.
000550*----------------------------------------------------------------
000560*
000570 2110-CHECK-OWNERS-SUBSET.
000580*
000590*    EVERY OWNER OF L2 MUST APPEAR AMONG THE OWNERS OF L1.
000600*
000610     MOVE "N" TO WS-LABEL-MATCH-SW.
000620     SET WS-LBL1-OWNER-IDX TO 1.
000630     SEARCH WS-LBL1-OWNERS
000640         AT END NEXT SENTENCE
000650         WHEN WS-LBL1-OWNER (WS-LBL1-OWNER-IDX)
000660                     EQUAL WS-LBL2-OWNER (WS-LBL2-OWNER-IDX)
000670             SET WS-LABEL-MATCH-FOUND TO TRUE.
000680*
000690 2110-EXIT.
000700     EXIT.
000710*----------------------------------------------------------------
000720*
000730 2120-CHECK-READERS-SUBSET.
000740*
000750*    EVERY READER OF L1 MUST APPEAR AMONG THE READERS OF L2.
000760*
000770     MOVE "N" TO WS-LABEL-MATCH-SW.
000780     SET WS-LBL2-READER-IDX TO 1.
000790     SEARCH WS-LBL2-READERS
000800         AT END NEXT SENTENCE
000810         WHEN WS-LBL2-READER (WS-LBL2-READER-IDX)
000820                     EQUAL WS-LBL1-READER (WS-LBL1-READER-IDX)
000830             SET WS-LABEL-MATCH-FOUND TO TRUE.
000840*
000850 2120-EXIT.
000860     EXIT.
000870*----------------------------------------------------------------
000880*
000890 2200-LABEL-JOIN.
000900*
000910*    JOIN (LEAST UPPER BOUND) OF L1 AND L2 -
000920*       OWNERS  = INTERSECTION OF OWNERS(L1), OWNERS(L2)
000930*       READERS = UNION        OF READERS(L1), READERS(L2)
000940*    RESULT BUILT IN WS-LABEL-RESULT.
000950*
000960     MOVE ZERO  TO WS-LBLR-OWNER-CNT WS-LBLR-READER-CNT.
000970     MOVE SPACES TO WS-LBLR-OWNERS WS-LBLR-READERS.
000980     PERFORM 2210-JOIN-OWNERS
000990         VARYING WS-LBL1-OWNER-IDX FROM 1 BY 1
001000           UNTIL WS-LBL1-OWNER-IDX GREATER WS-LBL1-OWNER-CNT.
001010     PERFORM 2220-UNION-READERS-FROM-1
001020         VARYING WS-LBL1-READER-IDX FROM 1 BY 1
001030           UNTIL WS-LBL1-READER-IDX GREATER WS-LBL1-READER-CNT.
001040     PERFORM 2230-UNION-READERS-FROM-2
001050         VARYING WS-LBL2-READER-IDX FROM 1 BY 1
001060           UNTIL WS-LBL2-READER-IDX GREATER WS-LBL2-READER-CNT.
001070*
001080 2200-EXIT.
001090     EXIT.
001100*----------------------------------------------------------------
001110*
001120 2210-JOIN-OWNERS.
001130     SET WS-LABEL-MATCH-FOUND TO FALSE.
001140     SET WS-LBL2-OWNER-IDX TO 1.
001150     SEARCH WS-LBL2-OWNERS
001160         AT END NEXT SENTENCE
001170         WHEN WS-LBL2-OWNER (WS-LBL2-OWNER-IDX)
001180                     EQUAL WS-LBL1-OWNER (WS-LBL1-OWNER-IDX)
001190             SET WS-LABEL-MATCH-FOUND TO TRUE.
001200     IF WS-LABEL-MATCH-FOUND
001210         ADD 1 TO WS-LBLR-OWNER-CNT
001220         MOVE WS-LBL1-OWNER (WS-LBL1-OWNER-IDX)
001230             TO WS-LBLR-OWNER (WS-LBLR-OWNER-CNT)
001240     END-IF.
001250*
001260 2210-EXIT.
001270     EXIT.
001280*----------------------------------------------------------------
001290*
001300 2220-UNION-READERS-FROM-1.
001310     ADD 1 TO WS-LBLR-READER-CNT.
001320     MOVE WS-LBL1-READER (WS-LBL1-READER-IDX)
001330         TO WS-LBLR-READER (WS-LBLR-READER-CNT).
001340*
001350 2220-EXIT.
001360     EXIT.
001370*----------------------------------------------------------------
001380*
001390 2230-UNION-READERS-FROM-2.
001400*
001410*    SKIP A READER OF L2 ALREADY CARRIED OVER FROM L1.
001420*
001430     SET WS-LABEL-MATCH-FOUND TO FALSE.
001440     SET WS-LBLR-READER-IDX TO 1.
001450     SEARCH WS-LBLR-READERS
001460         AT END NEXT SENTENCE
001470         WHEN WS-LBLR-READER (WS-LBLR-READER-IDX)
001480                     EQUAL WS-LBL2-READER (WS-LBL2-READER-IDX)
001490             SET WS-LABEL-MATCH-FOUND TO TRUE.
001500     IF NOT WS-LABEL-MATCH-FOUND
001510         ADD 1 TO WS-LBLR-READER-CNT
001520         MOVE WS-LBL2-READER (WS-LBL2-READER-IDX)
001530             TO WS-LBLR-READER (WS-LBLR-READER-CNT)
001540     END-IF.
001550*
001560 2230-EXIT.
001570     EXIT.
001580*----------------------------------------------------------------
001590*
001600 2300-LABEL-MEET.
001610*
001620*    MEET (GREATEST LOWER BOUND) OF L1 AND L2 -
001630*       OWNERS  = UNION        OF OWNERS(L1), OWNERS(L2)
001640*       READERS = INTERSECTION OF READERS(L1), READERS(L2)
001650*    RESULT BUILT IN WS-LABEL-RESULT.
001660*
001670     MOVE ZERO  TO WS-LBLR-OWNER-CNT WS-LBLR-READER-CNT.
001680     MOVE SPACES TO WS-LBLR-OWNERS WS-LBLR-READERS.
001690     PERFORM 2310-UNION-OWNERS-FROM-1
001700         VARYING WS-LBL1-OWNER-IDX FROM 1 BY 1
001710           UNTIL WS-LBL1-OWNER-IDX GREATER WS-LBL1-OWNER-CNT.
001720     PERFORM 2320-UNION-OWNERS-FROM-2
001730         VARYING WS-LBL2-OWNER-IDX FROM 1 BY 1
001740           UNTIL WS-LBL2-OWNER-IDX GREATER WS-LBL2-OWNER-CNT.
001750     PERFORM 2330-MEET-READERS
001760         VARYING WS-LBL1-READER-IDX FROM 1 BY 1
001770           UNTIL WS-LBL1-READER-IDX GREATER WS-LBL1-READER-CNT.
001780*
001790 2300-EXIT.
001800     EXIT.
001810*----------------------------------------------------------------
001820*
001830 2310-UNION-OWNERS-FROM-1.
001840     ADD 1 TO WS-LBLR-OWNER-CNT.
001850     MOVE WS-LBL1-OWNER (WS-LBL1-OWNER-IDX)
001860         TO WS-LBLR-OWNER (WS-LBLR-OWNER-CNT).
001870*
001880 2310-EXIT.
001890     EXIT.
001900*----------------------------------------------------------------
001910*
001920 2320-UNION-OWNERS-FROM-2.
001930     SET WS-LABEL-MATCH-FOUND TO FALSE.
001940     SET WS-LBLR-OWNER-IDX TO 1.
001950     SEARCH WS-LBLR-OWNERS
001960         AT END NEXT SENTENCE
001970         WHEN WS-LBLR-OWNER (WS-LBLR-OWNER-IDX)
001980                     EQUAL WS-LBL2-OWNER (WS-LBL2-OWNER-IDX)
001990             SET WS-LABEL-MATCH-FOUND TO TRUE.
002000     IF NOT WS-LABEL-MATCH-FOUND
002010         ADD 1 TO WS-LBLR-OWNER-CNT
002020         MOVE WS-LBL2-OWNER (WS-LBL2-OWNER-IDX)
002030             TO WS-LBLR-OWNER (WS-LBLR-OWNER-CNT)
002040     END-IF.
002050*
002060 2320-EXIT.
002070     EXIT.
002080*----------------------------------------------------------------
002090*
002100 2330-MEET-READERS.
002110     SET WS-LABEL-MATCH-FOUND TO FALSE.
002120     SET WS-LBL2-READER-IDX TO 1.
002130     SEARCH WS-LBL2-READERS
002140         AT END NEXT SENTENCE
002150         WHEN WS-LBL2-READER (WS-LBL2-READER-IDX)
002160                     EQUAL WS-LBL1-READER (WS-LBL1-READER-IDX)
002170             SET WS-LABEL-MATCH-FOUND TO TRUE.
002180     IF WS-LABEL-MATCH-FOUND
002190         ADD 1 TO WS-LBLR-READER-CNT
002200         MOVE WS-LBL1-READER (WS-LBL1-READER-IDX)
002210             TO WS-LBLR-READER (WS-LBLR-READER-CNT)
002220     END-IF.
002230*
002240 2330-EXIT.
002250     EXIT.
002260*----------------------------------------------------------------
002270*
002280 2400-LABEL-DECLASSIFY.
002290*
002300*    DECLASSIFY WS-LABEL-1 UNDER AUTHORITY OF WS-DECLASSIFY-BY.
002310*    PERMITTED ONLY WHEN THE AUTHORIZING PRINCIPAL IS A MEMBER
002320*    OF THE OWNER SET.  ON SUCCESS THE READER SET OF WS-LABEL-1
002330*    IS REPLACED BY WS-DECLASSIFY-NEW-READERS.
002340*
002350     SET WS-LABEL-MATCH-FOUND TO FALSE.
002360     SET WS-LBL1-OWNER-IDX TO 1.
002370     SEARCH WS-LBL1-OWNERS
002380         AT END NEXT SENTENCE
002390         WHEN WS-LBL1-OWNER (WS-LBL1-OWNER-IDX)
002400                     EQUAL WS-DECLASSIFY-BY
002410             SET WS-LABEL-MATCH-FOUND TO TRUE.
002420     IF WS-LABEL-MATCH-FOUND
002430         SET WS-FLOW-CERTIFIED TO TRUE
002440         MOVE WS-DCLNR-CNT TO WS-LBL1-READER-CNT
002450         PERFORM 2410-COPY-NEW-READER
002460             VARYING WS-LBL1-READER-IDX FROM 1 BY 1
002470               UNTIL WS-LBL1-READER-IDX GREATER WS-DCLNR-CNT
002480     ELSE
002490         SET WS-SECURITY-VIOLATION TO TRUE
002500         MOVE "SECURITY VIOLATION" TO WS-REJECT-REASON
002510     END-IF.
002520*
002530 2400-EXIT.
002540     EXIT.
002550*----------------------------------------------------------------
002560*
002570 2410-COPY-NEW-READER.
002580     MOVE WS-DCLNR-READER (WS-LBL1-READER-IDX)
002590         TO WS-LBL1-READER (WS-LBL1-READER-IDX).
002600*
002610 2410-EXIT.
002620     EXIT.
