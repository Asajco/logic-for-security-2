000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    BKMKTBAT.
000030 AUTHOR.        R.HALVORSEN.
000040 INSTALLATION.  DATA PROCESSING - BOOK-MARKET APPLICATIONS.
000050 DATE-WRITTEN.  02-02-88.
000060 DATE-COMPILED.
000070 SECURITY.      COMPANY CONFIDENTIAL - DISTRIBUTION LIMITED TO
000080     DATA PROCESSING AND INTERNAL AUDIT.
000090*----------------------------------------------------------------
000100*    BKMKT-NIGHTLY-BATCH
000110*    NIGHTLY BATCH DRIVER FOR THE BOOK-MARKET SECOND-HAND BOOK
000120*    MARKETPLACE.  READS THE DAY'S TRANSACTION FILE AND, FOR
000130*    EACH RECORD, CALLS THE MATCHING PARAGRAPH LIBRARY:
000140*        "O"  OFFER          PLOFFR.CBL   (3000-PROCESS-OFFER-TRANS)
000150*        "S"  SEARCH         PLSRCH.CBL   (4000-PROCESS-SEARCH-TRANS)
000160*        "P"  PURCHASE       PLPURCH.CBL  (5000-PROCESS-PURCHASE-TRANS)
000170*        "M"  OPT-IN MAINT   PLOPTIN.CBL  (8000-PROCESS-OPTIN-TRANS)
000180*    EVERY HANDLER CALLS PLSECUR.CBL'S 2000-CERTIFY-FLOW BEFORE
000190*    IT TOUCHES A LABELLED FIELD, SO NO CUSTOMER, VENDOR OR
000200*    PLATFORM DATA CAN FLOW TO A LOWER-CLEARED CONTEXT.  AT END
000210*    OF RUN THE UPDATED CUSTOMER AND OFFER MASTERS ARE REWRITTEN,
000220*    THE MARKETING EXTRACT IS BUILT FROM CUSTOMERS WHO OPTED IN,
000230*    AND THE CONTROL-TOTAL/VENDOR-SUMMARY REPORT IS PRINTED.
000240*----------------------------------------------------------------
000250*    CHANGE LOG
000260*----------------------------------------------------------------
000270*    02-02-88  R.HALVORSEN   ORIGINAL MEMBER, REQ BM-0001
000280*                            CUSTOMER/VENDOR MASTER LOADS AND
000290*                            FILE DECLARATIONS ONLY - HANDLERS
000300*                            NOT YET WRITTEN.
000310*    02-09-88  R.HALVORSEN   OFFER-MASTER, TRANS-FILE, PURCHASE-
000320*                            FILE AND REPORT-FILE ADDED, REQ
000330*                            BM-0001.  WIRED IN 3000-PROCESS-
000340*                            OFFER-TRANS.
000350*    02-16-88  R.HALVORSEN   WIRED IN 4000-PROCESS-SEARCH-TRANS,
000360*                            REQ BM-0002.
000370*    02-23-88  R.HALVORSEN   WIRED IN 5000-PROCESS-PURCHASE-
000380*                            TRANS, REQ BM-0003.
000390*    03-14-88  R.HALVORSEN   RUN DATE NOW TAKEN FROM THE JCL
000400*                            PARM (LK-RUN-PARM) INSTEAD OF AN
000410*                            OPERATOR PROMPT, REQ BM-0001.
000420*    06-11-89  R.HALVORSEN   WIRED IN 8000-PROCESS-OPTIN-TRANS
000430*                            AND 6000-EXTRACT-MARKETING-RECS AT
000440*                            END OF RUN, REQ BM-0044.
000450*    04-18-90  K.OYELARAN    SECURITY KERNEL (PLSECUR.CBL) WIRED
000460*                            IN - EVERY HANDLER NOW CERTIFIES
000470*                            THE FLOW BEFORE TOUCHING A LABELLED
000480*                            FIELD, REQ BM-0075.
000490*    07-09-91  K.OYELARAN    OWNER/READER LABEL ALGEBRA ADDED TO
000500*                            THE SECURITY KERNEL - NO CHANGE TO
000510*                            THIS PROGRAM, PARAGRAPHS ARE ONLY
000520*                            PERFORMED FROM THE HANDLERS, REQ
000530*                            BM-0118.
000540*    09-30-93  R.HALVORSEN   ADDED VENDOR-SUMMARY AND GRAND-
000550*                            TOTAL LINES TO END-OF-RUN REPORT,
000560*                            REQ BM-0201.
000570*    05-22-95  R.HALVORSEN   REJECT REASON NOW PRINTED ON THE
000580*                            REJECT LINE FOR SECURITY-VIOLATION
000590*                            REJECTS AS WELL AS BUSINESS-RULE
000600*                            REJECTS, REQ BM-0261.
000610*    11-02-98  D.PRUITT      Y2K REVIEW - GDTV-DATE-CCYY IS A
000620*                            4-DIGIT FIELD AND PUR-DATE/RUN-PARM
000630*                            ARE CCYY-MM-DD THROUGHOUT.  NO
000640*                            2-DIGIT YEAR WINDOWING IN THIS
000650*                            PROGRAM.  NO CHANGE REQUIRED.
000660*    03-08-99  D.PRUITT      ADDED THIS Y2K SIGN-OFF ENTRY TO
000670*                            THE CHANGE LOG PER DP STANDARDS
000680*                            MEMO 98-114.  NO CODE CHANGE.
000690*    03-19-02  K.OYELARAN    POST-Y2K FOLLOW-UP PER DP STANDARDS
000700*                            MEMO 98-114 - CONFIRMED LK-RUN-PARM
000710*                            AND GDTV-RUN-DATE REMAIN CCYY-MM-DD
000720*                            THROUGH CY2000 AND BEYOND, NO
000730*                            WINDOWING ANYWHERE IN THE PROGRAM.
000740*                            NO CODE CHANGE.
000750*----------------------------------------------------------------
000760*
000770 ENVIRONMENT DIVISION.
000780 CONFIGURATION SECTION.
000790 SOURCE-COMPUTER.  IBM-4381.
000800 OBJECT-COMPUTER.  IBM-4381.
000810 SPECIAL-NAMES.
000820     C01 IS TOP-OF-FORM.
000830*
000840 INPUT-OUTPUT SECTION.
000850 FILE-CONTROL.
000860*
000870     COPY "SLCUST.CBL".
000880     COPY "SLVEND.CBL".
000890     COPY "SLOFFR.CBL".
000900     COPY "SLTRAN.CBL".
000910     COPY "SLPURC.CBL".
000920     COPY "SLMKTG.CBL".
000930     COPY "SLRPT.CBL".
000940*
000950 DATA DIVISION.
000960 FILE SECTION.
000970*
000980     COPY "FDCUST.CBL".
000990     COPY "FDVEND.CBL".
001000     COPY "FDOFFR.CBL".
001010     COPY "FDTRAN.CBL".
001020     COPY "FDPURC.CBL".
001030     COPY "FDMKTG.CBL".
001040     COPY "FDRPT.CBL".
001050*
001060 WORKING-STORAGE SECTION.
001070*
001080     COPY "WSDATE.CBL".
001090     COPY "WSFSTAT.CBL".
001100     COPY "WSSECR.CBL".
001110     COPY "WSTABLE.CBL".
001120     COPY "WSCTL.CBL".
001130     COPY "WSSRCH.CBL".
001140     COPY "WSPURCH.CBL".
001150     COPY "WSMKTG.CBL".
001160     COPY "WSRPT.CBL".
001170*
001180 LINKAGE SECTION.
001190*
001200 01  LK-RUN-PARM                  PIC X(10).
001210*
001220 PROCEDURE DIVISION USING LK-RUN-PARM.
001230*
001240 7000-MAIN-CONTROL.
001250*
001260     PERFORM 7010-INITIALIZE-RUN.
001270     PERFORM 7100-READ-TRANS-NEXT.
001280     PERFORM 7200-DISPATCH-ONE-TRANS
001290         UNTIL WS-TRAN-FILE-STATUS EQUAL "10".
001300     PERFORM 7900-END-OF-RUN.
001310*
001320     STOP RUN.
001330*----------------------------------------------------------------
001340*
001350 7010-INITIALIZE-RUN.
001360*
001370     MOVE LK-RUN-PARM TO GDTV-RUN-PARM.
001380     PERFORM 7020-GET-RUN-DATE.
001390*
001400     OPEN INPUT  CUSTOMER-MASTER.
001410     OPEN INPUT  VENDOR-MASTER.
001420     OPEN INPUT  OFFER-MASTER.
001430     OPEN INPUT  TRANS-FILE.
001440     OPEN OUTPUT PURCHASE-FILE.
001450     OPEN OUTPUT MKTG-EXTRACT.
001460     OPEN OUTPUT REPORT-FILE.
001470*
001480     PERFORM 1000-LOAD-CUSTOMER-TABLE.
001490     CLOSE CUSTOMER-MASTER.
001500     PERFORM 1100-LOAD-VENDOR-TABLE.
001510     CLOSE VENDOR-MASTER.
001520     PERFORM 1200-LOAD-OFFER-TABLE.
001530     CLOSE OFFER-MASTER.
001540*
001550     PERFORM 7030-INIT-ID-SEQUENCES.
001560*
001570 7010-EXIT.
001580     EXIT.
001590*----------------------------------------------------------------
001600*
001610 7020-GET-RUN-DATE.
001620*
001630*    LK-RUN-PARM ARRIVES FROM THE JCL PARM CARD, FORMAT
001640*    CCYY-MM-DD.  GDTV-RUN-DATE IS CARRIED IN THAT FORM FOR
001650*    PUR-DATE AND THE REPORT HEADING.  GDTV-DATE-MM-DD-CCYY IS
001660*    BUILT FOR ANY FUTURE PARAGRAPH THAT NEEDS THE PIECES.
001670*
001680     MOVE GDTV-RUN-PARM TO GDTV-RUN-DATE.
001690     MOVE GDTV-RUN-PARM (6:2) TO GDTV-DATE-MM.
001700     MOVE GDTV-RUN-PARM (9:2) TO GDTV-DATE-DD.
001710     MOVE GDTV-RUN-PARM (1:4) TO GDTV-DATE-CCYY.
001720*
001730 7020-EXIT.
001740     EXIT.
001750*----------------------------------------------------------------
001760*
001770 7030-INIT-ID-SEQUENCES.
001780*
001790*    NEW OFFER IDS CONTINUE THE SEQUENCE ALREADY IN THE MASTER.
001800*    NEW PURCHASE IDS START AT ZERO EACH RUN - PURCHASE-FILE IS
001810*    OUTPUT-ONLY, THERE IS NO EXISTING MASTER TO COUNT.
001820*
001830     MOVE WS-OFFR-COUNT TO WS-NEXT-OFFER-SEQ.
001840     MOVE ZERO          TO WS-NEXT-PURCH-SEQ.
001850*
001860 7030-EXIT.
001870     EXIT.
001880*----------------------------------------------------------------
001890*
001900 7100-READ-TRANS-NEXT.
001910     READ TRANS-FILE
001920         AT END MOVE "10" TO WS-TRAN-FILE-STATUS
001930     END-READ.
001940*
001950 7100-EXIT.
001960     EXIT.
001970*----------------------------------------------------------------
001980*
001990 7200-DISPATCH-ONE-TRANS.
002000*
002010     EVALUATE TRUE
002020         WHEN TR-IS-OFFER
002030             PERFORM 3000-PROCESS-OFFER-TRANS
002040         WHEN TR-IS-SEARCH
002050             PERFORM 4000-PROCESS-SEARCH-TRANS
002060         WHEN TR-IS-PURCHASE
002070             PERFORM 5000-PROCESS-PURCHASE-TRANS
002080         WHEN TR-IS-OPTIN
002090             PERFORM 8000-PROCESS-OPTIN-TRANS
002100         WHEN OTHER
002110             MOVE "UNKNOWN TRANS TYPE" TO WS-REJECT-REASON
002120             PERFORM 9000-WRITE-REJECT-LINE
002130     END-EVALUATE.
002140*
002150     PERFORM 7100-READ-TRANS-NEXT.
002160*
002170 7200-EXIT.
002180     EXIT.
002190*----------------------------------------------------------------
002200*
002210 7900-END-OF-RUN.
002220*
002230     PERFORM 6000-EXTRACT-MARKETING-RECS.
002240     PERFORM 9300-WRITE-CONTROL-TOTALS.
002250*
002260     CLOSE TRANS-FILE.
002270     CLOSE PURCHASE-FILE.
002280     CLOSE MKTG-EXTRACT.
002290     CLOSE REPORT-FILE.
002300*
002310*    CUSTOMER-MASTER AND OFFER-MASTER ARE REWRITTEN WHOLE FROM
002320*    THE IN-MEMORY TABLES - BOTH FILES ARE SEQUENTIAL AND WERE
002330*    CLOSED AFTER THE LOAD, SO THE CLEAN WAY TO REFLECT THE
002340*    RUN'S CHANGES (NEW OPT-IN FLAGS, NEW/SOLD OFFERS) IS TO
002350*    REOPEN THEM FOR OUTPUT AND WRITE EVERY TABLE ROW BACK IN
002360*    TABLE ORDER, RATHER THAN REWRITE IN PLACE AGAINST A
002370*    SEQUENTIAL FILE THAT HAS GROWN A NEW OFFER OR TWO.
002380*
002390     OPEN OUTPUT CUSTOMER-MASTER.
002400     PERFORM 7910-REWRITE-ONE-CUSTOMER
002410         VARYING CT-CUST-IDX FROM 1 BY 1
002420         UNTIL CT-CUST-IDX GREATER WS-CUST-COUNT.
002430     CLOSE CUSTOMER-MASTER.
002440*
002450     OPEN OUTPUT OFFER-MASTER.
002460     PERFORM 7920-REWRITE-ONE-OFFER
002470         VARYING OT-OFFR-IDX FROM 1 BY 1
002480         UNTIL OT-OFFR-IDX GREATER WS-OFFR-COUNT.
002490     CLOSE OFFER-MASTER.
002500*
002510 7900-EXIT.
002520     EXIT.
002530*----------------------------------------------------------------
002540*
002550 7910-REWRITE-ONE-CUSTOMER.
002560     MOVE SPACES TO CUSTOMER-REC.
002570     MOVE CT-CUST-ID (CT-CUST-IDX)      TO CUST-ID.
002580     MOVE CT-CUST-NAME (CT-CUST-IDX)    TO CUST-NAME.
002590     MOVE CT-CUST-ADDRESS (CT-CUST-IDX) TO CUST-ADDRESS.
002600     MOVE CT-CUST-OPT-IN (CT-CUST-IDX)  TO CUST-OPT-IN.
002610     MOVE CT-CUST-LEVEL (CT-CUST-IDX)   TO CUST-LEVEL.
002620     WRITE CUSTOMER-REC.
002630*
002640 7910-EXIT.
002650     EXIT.
002660*----------------------------------------------------------------
002670*
002680 7920-REWRITE-ONE-OFFER.
002690     MOVE SPACES TO OFFER-REC.
002700     MOVE OT-OFFR-ID (OT-OFFR-IDX)        TO OFFR-ID.
002710     MOVE OT-OFFR-TITLE (OT-OFFR-IDX)     TO OFFR-TITLE.
002720     MOVE OT-OFFR-AUTHOR (OT-OFFR-IDX)    TO OFFR-AUTHOR.
002730     MOVE OT-OFFR-YEAR (OT-OFFR-IDX)      TO OFFR-YEAR.
002740     MOVE OT-OFFR-EDITION (OT-OFFR-IDX)   TO OFFR-EDITION.
002750     MOVE OT-OFFR-PUBLISHER (OT-OFFR-IDX) TO OFFR-PUBLISHER.
002760     MOVE OT-OFFR-CONDITION (OT-OFFR-IDX) TO OFFR-CONDITION.
002770     MOVE OT-OFFR-DESC (OT-OFFR-IDX)      TO OFFR-DESC.
002780     MOVE OT-OFFR-PRICE (OT-OFFR-IDX)     TO OFFR-PRICE.
002790     MOVE OT-OFFR-VENDOR-ID (OT-OFFR-IDX) TO OFFR-VENDOR-ID.
002800     MOVE OT-OFFR-AVAIL (OT-OFFR-IDX)     TO OFFR-AVAIL.
002810     MOVE OT-OFFR-LEVEL (OT-OFFR-IDX)     TO OFFR-LEVEL.
002820     WRITE OFFER-REC.
002830*
002840 7920-EXIT.
002850     EXIT.
002860*----------------------------------------------------------------
002870*
002880     COPY "PLSECUR.CBL".
002890     COPY "PLTABLE.CBL".
002900     COPY "PLOFFR.CBL".
002910     COPY "PLSRCH.CBL".
002920     COPY "PLPURCH.CBL".
002930     COPY "PLMKTG.CBL".
002940     COPY "PLOPTIN.CBL".
002950     COPY "PLRPT.CBL".
