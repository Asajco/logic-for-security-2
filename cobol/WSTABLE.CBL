000010*    WSTABLE.CBL
000020*----------------------------------------------------------------
000030*    WORKING-STORAGE COPY MEMBER - MASTER TABLES
000040*    THE THREE MASTERS ARE SMALL REFERENCE SETS - THEY ARE READ
000050*    WHOLE INTO THESE TABLES AT THE START OF THE RUN BY
000060*    PLTABLE.CBL AND SEARCHED FROM THERE FOR THE REST OF THE RUN.
000070*    NO INDEXED FILES ARE USED.
000080*----------------------------------------------------------------
000090*    02-02-88  R.HALVORSEN   ORIGINAL MEMBER, REQ BM-0001
000100*    04-18-90  K.OYELARAN    ADDED *-LEVEL FIELDS FOR SECURITY
000110*                            KERNEL, REQ BM-0075
000120*    09-30-93  R.HALVORSEN   OT-OFFR-CONDITION WIDENED TO MATCH
000130*                            FDOFFR.CBL, REQ BM-0201
000140*----------------------------------------------------------------
000150*
000160*    CUSTOMER TABLE - ASCENDING BY CT-CUST-ID, SEARCH ALL (BINARY)
000170*
000180 01  WS-CUSTOMER-TABLE.
000190     05  WS-CUST-COUNT             PIC 9(5) COMP.
000200     05  CT-CUST-ENTRY OCCURS 0 TO 2000 TIMES
000210             DEPENDING ON WS-CUST-COUNT
000220             ASCENDING KEY IS CT-CUST-ID
000230             INDEXED BY CT-CUST-IDX.
000240         10  CT-CUST-ID             PIC X(8).
000250         10  CT-CUST-NAME           PIC X(30).
000260         10  CT-CUST-ADDRESS        PIC X(50).
000270         10  CT-CUST-OPT-IN         PIC X(1).
000280             88  CT-CUST-OPTED-IN   VALUE "Y".
000290         10  CT-CUST-LEVEL          PIC 9(1).
000300         10  FILLER                 PIC X(4).
000310*
000320*    VENDOR TABLE - ASCENDING BY VT-VEND-ID, SEARCH ALL (BINARY)
000330*
000340 01  WS-VENDOR-TABLE.
000350     05  WS-VEND-COUNT             PIC 9(5) COMP.
000360     05  VT-VEND-ENTRY OCCURS 0 TO 500 TIMES
000370             DEPENDING ON WS-VEND-COUNT
000380             ASCENDING KEY IS VT-VEND-ID
000390             INDEXED BY VT-VEND-IDX.
000400         10  VT-VEND-ID             PIC X(8).
000410         10  VT-VEND-NAME           PIC X(30).
000420         10  VT-VEND-LEVEL          PIC 9(1).
000430         10  VT-VEND-PURCH-COUNT    PIC 9(5) COMP.
000440         10  VT-VEND-SALES-AMOUNT   PIC S9(7)V99.
000450         10  FILLER                 PIC X(4).
000460*
000470*    OFFER TABLE - LOAD ORDER, SCANNED SEQUENTIALLY FOR SEARCH
000480*    (U4) AND LOOKED UP BY OFFER ID FOR PURCHASE (U5) - NOT KEPT
000490*    IN OFFER-ID ORDER SINCE NEW OFFERS ARE APPENDED AT THE END.
000500*
000510 01  WS-OFFER-TABLE.
000520     05  WS-OFFR-COUNT             PIC 9(5) COMP.
000530     05  OT-OFFR-ENTRY OCCURS 0 TO 20000 TIMES
000540             DEPENDING ON WS-OFFR-COUNT
000550             INDEXED BY OT-OFFR-IDX.
000560         10  OT-OFFR-ID             PIC X(8).
000570         10  OT-OFFR-TITLE          PIC X(40).
000580         10  OT-OFFR-AUTHOR         PIC X(30).
000590         10  OT-OFFR-YEAR           PIC 9(4).
000600         10  OT-OFFR-EDITION        PIC X(10).
000610         10  OT-OFFR-PUBLISHER      PIC X(30).
000620         10  OT-OFFR-CONDITION      PIC X(10).
000630         10  OT-OFFR-DESC           PIC X(80).
000640         10  OT-OFFR-PRICE          PIC S9(5)V99.
000650         10  OT-OFFR-VENDOR-ID      PIC X(8).
000660         10  OT-OFFR-AVAIL          PIC X(1).
000670             88  OT-OFFR-IS-AVAILABLE  VALUE "Y".
000680         10  OT-OFFR-LEVEL          PIC 9(1).
000690         10  FILLER                 PIC X(4).
000700*
000710 01  WS-TABLE-FOUND-SW            PIC X(1).
000720     88  WS-TABLE-ENTRY-FOUND      VALUE "Y".
000730*
000740 01  WS-LOOKUP-CUST-ID            PIC X(8).
000750 01  WS-LOOKUP-VEND-ID            PIC X(8).
000760 01  WS-LOOKUP-OFFR-ID            PIC X(8).
