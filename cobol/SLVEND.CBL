000010*    SLVEND.CBL
000020*----------------------------------------------------------------
000030*    FILE-CONTROL COPY MEMBER - VENDOR MASTER
000040*----------------------------------------------------------------
000050*    02-02-88  R.HALVORSEN   ORIGINAL MEMBER, REQ BM-0001
000060*----------------------------------------------------------------
000070*
000080     SELECT VENDOR-MASTER  ASSIGN TO VENDMAST
000090         ORGANIZATION IS SEQUENTIAL
000100         FILE STATUS  IS WS-VEND-FILE-STATUS.
