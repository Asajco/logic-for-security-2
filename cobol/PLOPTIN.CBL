000010*    PLOPTIN.CBL
000020*----------------------------------------------------------------
000030*    PARAGRAPH LIBRARY - MARKETING OPT-IN MAINTENANCE (TYPE "M")
000040*    SETS A CUSTOMER'S OPT-IN FLAG IN THE CUSTOMER TABLE.  THE
000050*    CHANGE TAKES EFFECT FOR MARKETING EXTRACTION IN THE SAME
000060*    RUN BECAUSE 6000-EXTRACT-MARKETING-RECS RUNS AFTER ALL
000070*    TRANSACTIONS HAVE BEEN PROCESSED.
000080*----------------------------------------------------------------
000090*    06-11-89  R.HALVORSEN   ORIGINAL MEMBER, REQ BM-0044
000100*----------------------------------------------------------------
000110*
000120 8000-PROCESS-OPTIN-TRANS.
000130*
000140     MOVE TR-M-CUST-ID TO WS-LOOKUP-CUST-ID.
000150     PERFORM 1300-FIND-CUSTOMER-BY-ID.
000160*
000170     IF NOT WS-TABLE-ENTRY-FOUND
000180         MOVE "CUSTOMER NOT FOUND" TO WS-REJECT-REASON
000190         PERFORM 9000-WRITE-REJECT-LINE
000200     ELSE
000210         MOVE TR-OPT-IN TO CT-CUST-OPT-IN (CT-CUST-IDX)
000220     END-IF.
000230*
000240 8000-EXIT.
000250     EXIT.
