000010*    PLPURCH.CBL
000020*----------------------------------------------------------------
000030*    PARAGRAPH LIBRARY - PURCHASE HANDLER (TRANSACTION TYPE "P")
000040*    VALIDATES A CUSTOMER'S PURCHASE TRANSACTION, MARKS THE OFFER
000050*    SOLD, WRITES THE PURCHASE-FILE DETAIL RECORD, PRINTS THE
000060*    CUSTOMER CONFIRMATION AND THE VENDOR SHIP-TO LINE, AND ROLLS
000070*    THE SALE INTO THE VENDOR TABLE AND THE GRAND TOTAL.
000080*----------------------------------------------------------------
000090*    02-23-88  R.HALVORSEN   ORIGINAL MEMBER, REQ BM-0003
000100*    04-18-90  K.OYELARAN    5000-PROCESS-PURCHASE-TRANS NOW
000110*                            CALLS 2000-CERTIFY-FLOW BEFORE THE
000120*                            CUSTOMER LOOKUP, REQ BM-0075
000130*    07-09-91  K.OYELARAN    5200-COMPLETE-PURCHASE NOW CALLS
000140*                            5300-RECORD-PURCH-FOR-MKTG THRU
000150*                            5400-WRITE-PURCHASE-CONFIRMATION AS A
000160*                            RANGE - THE TWO ALWAYS RUN TOGETHER
000170*                            AND SHARE THE SAME EXIT, REQ BM-0118
000180*    07-09-91  K.OYELARAN    OFFR-AVAIL AND THE SHIP-TO ADDRESS ARE
000190*                            BOTH PLATFORM-LEVEL DECLASSIFICATIONS
000200*                            (REQ BM-0044) - 5200-COMPLETE-PURCHASE
000210*                            NOW CALLS 2400-LABEL-DECLASSIFY VIA
000220*                            5210-DECLASSIFY-OFFER-AVAIL BEFORE THE
000230*                            FLIP, AND 5400-WRITE-PURCHASE-
000240*                            CONFIRMATION CALLS IT AGAIN VIA
000250*                            5450-DECLASSIFY-ADDRESS-LABEL BEFORE
000260*                            THE SHIP-TO LINE IS BUILT, REQ BM-0118
000270*    11-15-91  D.PRUITT      5100-VALIDATE-PURCHASE SET THE WRONG
000280*                            CONDITION-NAME (WS-PURCH-VALID, NEVER
000290*                            DECLARED) - CORRECTED TO SET
000300*                            WS-PURCH-IS-VALID, WHICH IS WHAT
000310*                            WSPURCH.CBL ACTUALLY DECLARES AND WHAT
000320*                            THE REST OF THIS PARAGRAPH TESTS, REQ
000330*                            BM-0130
000340*----------------------------------------------------------------
000350*
000360 5000-PROCESS-PURCHASE-TRANS.
000370*
000380     MOVE WS-LEVEL-CUSTOMER TO WS-FLOW-SOURCE-LEVEL.
000390     MOVE TR-CONTEXT        TO WS-FLOW-TARGET-LEVEL.
000400     PERFORM 2000-CERTIFY-FLOW.
000410*
000420     IF WS-SECURITY-VIOLATION
000430         ADD 1 TO WS-PURCHASES-REJECTED
000440         PERFORM 9000-WRITE-REJECT-LINE
000450     ELSE
000460         PERFORM 5100-VALIDATE-PURCHASE
000470         IF WS-PURCH-IS-VALID
000480             PERFORM 5200-COMPLETE-PURCHASE
000490             ADD 1 TO WS-PURCHASES-COMPLETED
000500         ELSE
000510             ADD 1 TO WS-PURCHASES-REJECTED
000520             PERFORM 9000-WRITE-REJECT-LINE
000530         END-IF
000540     END-IF.
000550*
000560 5000-EXIT.
000570     EXIT.
000580*----------------------------------------------------------------
000590*
000600 5100-VALIDATE-PURCHASE.
000610*
000620*    THREE THINGS CAN REJECT A PURCHASE - NO SUCH CUSTOMER, THE
000630*    OFFER ISN'T ON FILE OR ISN'T AVAILABLE, OR THE PRICE ON THE
000640*    TRANSACTION DOESN'T MATCH THE OFFER'S CURRENT ASKING PRICE.
000650*
000660     SET WS-PURCH-IS-VALID TO TRUE.
000670*
000680     MOVE TR-P-CUST-ID TO WS-LOOKUP-CUST-ID.
000690     PERFORM 1300-FIND-CUSTOMER-BY-ID.
000700     IF NOT WS-TABLE-ENTRY-FOUND
000710         SET WS-PURCH-NOT-VALID TO TRUE
000720         MOVE "CUSTOMER NOT FOUND" TO WS-REJECT-REASON
000730     END-IF.
000740*
000750     IF WS-PURCH-IS-VALID
000760         MOVE TR-OFFER-ID TO WS-LOOKUP-OFFR-ID
000770         PERFORM 1500-FIND-OFFER-BY-ID
000780         IF NOT WS-TABLE-ENTRY-FOUND
000790             SET WS-PURCH-NOT-VALID TO TRUE
000800             MOVE "BOOK NOT AVAILABLE" TO WS-REJECT-REASON
000810         ELSE
000820             IF NOT OT-OFFR-IS-AVAILABLE (OT-OFFR-IDX)
000830                 SET WS-PURCH-NOT-VALID TO TRUE
000840                 MOVE "BOOK NOT AVAILABLE" TO WS-REJECT-REASON
000850             END-IF
000860         END-IF
000870     END-IF.
000880*
000890     IF WS-PURCH-IS-VALID
000900         IF TR-PRICE NOT EQUAL OT-OFFR-PRICE (OT-OFFR-IDX)
000910             SET WS-PURCH-NOT-VALID TO TRUE
000920             MOVE "PRICE MISMATCH" TO WS-REJECT-REASON
000930         END-IF
000940     END-IF.
000950*
000960 5100-EXIT.
000970     EXIT.
000980*----------------------------------------------------------------
000990*
001000 5200-COMPLETE-PURCHASE.
001010*
001020     MOVE CT-CUST-IDX TO WS-PURCH-CUST-IDX.
001030     MOVE OT-OFFR-IDX TO WS-PURCH-OFFR-IDX.
001040*
001050     PERFORM 5210-DECLASSIFY-OFFER-AVAIL.
001060     IF WS-FLOW-CERTIFIED
001070         MOVE "N" TO OT-OFFR-AVAIL (WS-PURCH-OFFR-IDX)
001080     ELSE
001090         MOVE "OFFER LABEL ERROR" TO WS-REJECT-REASON
001100         PERFORM 9000-WRITE-REJECT-LINE
001110     END-IF.
001120*
001130     ADD 1 TO WS-NEXT-PURCH-SEQ.
001140     MOVE WS-NEXT-PURCH-SEQ TO WS-NEW-PURCH-SEQ-ED.
001150*
001160     MOVE WS-NEW-PURCH-ID                       TO PUR-ID.
001170     MOVE TR-P-CUST-ID                          TO PUR-CUST-ID.
001180     MOVE TR-OFFER-ID                           TO PUR-OFFER-ID.
001190     MOVE OT-OFFR-VENDOR-ID (WS-PURCH-OFFR-IDX) TO PUR-VENDOR-ID.
001200     MOVE OT-OFFR-PRICE (WS-PURCH-OFFR-IDX)     TO PUR-PRICE.
001210     MOVE GDTV-RUN-DATE                         TO PUR-DATE.
001220     WRITE PURCH-REC.
001230*
001240     MOVE OT-OFFR-VENDOR-ID (WS-PURCH-OFFR-IDX) TO WS-LOOKUP-VEND-ID.
001250     PERFORM 1400-FIND-VENDOR-BY-ID.
001260     IF WS-TABLE-ENTRY-FOUND
001270         ADD 1 TO VT-VEND-PURCH-COUNT (VT-VEND-IDX)
001280         ADD OT-OFFR-PRICE (WS-PURCH-OFFR-IDX)
001290             TO VT-VEND-SALES-AMOUNT (VT-VEND-IDX)
001300     END-IF.
001310*
001320     ADD OT-OFFR-PRICE (WS-PURCH-OFFR-IDX) TO WS-GRAND-TOTAL-SALES.
001330*
001340     PERFORM 5300-RECORD-PURCH-FOR-MKTG THRU 5400-EXIT.
001350*
001360 5200-EXIT.
001370     EXIT.
001380*----------------------------------------------------------------
001390*
001400 5210-DECLASSIFY-OFFER-AVAIL.
001410*
001420*    OFFR-AVAIL IS PLATFORM-OWNED AND PUBLICLY READABLE WHILE THE
001430*    BOOK IS FOR SALE.  FLIPPING IT TO "N" IS A CONTROLLED
001440*    DECLASSIFICATION OF THE FIELD TO "SOLD" STATUS - THE PLATFORM,
001450*    AS SOLE OWNER OF THE LABEL, IS THE ONLY PRINCIPAL AUTHORIZED
001460*    TO MAKE THE CHANGE.  RESULT LEFT IN WS-SECURITY-STATUS FOR
001470*    5200-COMPLETE-PURCHASE TO TEST.
001480*
001490     MOVE 1 TO WS-LBL1-OWNER-CNT.
001500     MOVE "PLATFORM"  TO WS-LBL1-OWNER (1).
001510     MOVE 1 TO WS-LBL1-READER-CNT.
001520     MOVE "PUBLIC"    TO WS-LBL1-READER (1).
001530*
001540     MOVE "PLATFORM"  TO WS-DECLASSIFY-BY.
001550     MOVE 1 TO WS-DCLNR-CNT.
001560     MOVE 1 TO WS-LABEL-SUBSCRIPT-2.
001570     MOVE "SOLD"      TO WS-DCLNR-READER (WS-LABEL-SUBSCRIPT-2).
001580     PERFORM 2400-LABEL-DECLASSIFY.
001590*
001600 5210-EXIT.
001610     EXIT.
001620*----------------------------------------------------------------
001630*
001640 5300-RECORD-PURCH-FOR-MKTG.
001650*
001660*    KEEPS THIS RUN'S COMPLETED PURCHASES IN A SMALL WORKING-
001670*    STORAGE TABLE (WSPURCH.CBL) SO 6000-EXTRACT-MARKETING-RECS
001680*    CAN WALK THEM AT END OF RUN WITHOUT RE-READING PURCHASE-FILE.
001690*
001700     ADD 1 TO WS-RUNPUR-COUNT.
001710     MOVE WS-NEW-PURCH-ID     TO RP-PURCH-ID (WS-RUNPUR-COUNT).
001720     MOVE TR-P-CUST-ID        TO RP-CUST-ID (WS-RUNPUR-COUNT).
001730     MOVE CT-CUST-IDX         TO RP-CUST-IDX (WS-RUNPUR-COUNT).
001740     MOVE OT-OFFR-TITLE (WS-PURCH-OFFR-IDX)
001750                              TO RP-TITLE (WS-RUNPUR-COUNT).
001760     MOVE OT-OFFR-AUTHOR (WS-PURCH-OFFR-IDX)
001770                              TO RP-AUTHOR (WS-RUNPUR-COUNT).
001780     MOVE GDTV-RUN-DATE       TO RP-DATE (WS-RUNPUR-COUNT).
001790     MOVE OT-OFFR-PRICE (WS-PURCH-OFFR-IDX)
001800                              TO RP-PRICE (WS-RUNPUR-COUNT).
001810*
001820 5300-EXIT.
001830     EXIT.
001840*----------------------------------------------------------------
001850*
001860 5400-WRITE-PURCHASE-CONFIRMATION.
001870*
001880     MOVE SPACES TO PRINT-RECORD.
001890     MOVE WS-NEW-PURCH-ID TO RCC-PURCH-ID.
001900     MOVE OT-OFFR-TITLE (WS-PURCH-OFFR-IDX) TO RCC-TITLE.
001910     MOVE OT-OFFR-PRICE (WS-PURCH-OFFR-IDX) TO RCC-PRICE.
001920     MOVE RPT-CONFIRM-CUST-LINE TO PRINT-RECORD.
001930     PERFORM 9010-WRITE-ONE-LINE.
001940*
001950     PERFORM 5450-DECLASSIFY-ADDRESS-LABEL.
001960     IF WS-FLOW-CERTIFIED
001970         MOVE SPACES TO PRINT-RECORD
001980         MOVE CT-CUST-NAME (WS-PURCH-CUST-IDX) TO RCV-CUST-NAME
001990         MOVE CT-CUST-ADDRESS (WS-PURCH-CUST-IDX) TO RCV-ADDRESS
002000         MOVE RPT-CONFIRM-VEND-LINE TO PRINT-RECORD
002010         PERFORM 9010-WRITE-ONE-LINE
002020     ELSE
002030         MOVE "ADDRESS RELEASE DENIED" TO WS-REJECT-REASON
002040         PERFORM 9000-WRITE-REJECT-LINE
002050     END-IF.
002060*
002070 5400-EXIT.
002080     EXIT.
002090*----------------------------------------------------------------
002100*
002110 5450-DECLASSIFY-ADDRESS-LABEL.
002120*
002130*    THE CUSTOMER'S ADDRESS IS PLATFORM-OWNED, CUSTOMER-READ ONLY
002140*    UNTIL A PURCHASE IS COMPLETED.  RELEASING IT TO THE VENDOR SO
002150*    THE BOOK CAN BE SHIPPED IS THE "AUTHORIZED DECLASSIFICATION
002160*    IMPLIED BY THE PURCHASE" (REQ BM-0044) - THE PLATFORM ADDS
002170*    THE VENDOR TO THE READER SET FOR THIS ONE SHIPMENT.  RESULT
002180*    LEFT IN WS-SECURITY-STATUS FOR 5400-WRITE-PURCHASE-
002190*    CONFIRMATION TO TEST.
002200*
002210     MOVE 1 TO WS-LBL1-OWNER-CNT.
002220     MOVE "PLATFORM"     TO WS-LBL1-OWNER (1).
002230     MOVE 1 TO WS-LBL1-READER-CNT.
002240     MOVE CT-CUST-ID (WS-PURCH-CUST-IDX) TO WS-LBL1-READER (1).
002250*
002260     MOVE "PLATFORM"     TO WS-DECLASSIFY-BY.
002270     MOVE 2 TO WS-DCLNR-CNT.
002280     MOVE 1 TO WS-LABEL-SUBSCRIPT-1.
002290     MOVE CT-CUST-ID (WS-PURCH-CUST-IDX)
002300                         TO WS-DCLNR-READER (WS-LABEL-SUBSCRIPT-1).
002310     MOVE 2 TO WS-LABEL-SUBSCRIPT-1.
002320     MOVE OT-OFFR-VENDOR-ID (WS-PURCH-OFFR-IDX)
002330                         TO WS-DCLNR-READER (WS-LABEL-SUBSCRIPT-1).
002340     PERFORM 2400-LABEL-DECLASSIFY.
002350*
002360 5450-EXIT.
002370     EXIT.
