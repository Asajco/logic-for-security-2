000010*    WSPURCH.CBL
000020*----------------------------------------------------------------
000030*    WORKING-STORAGE COPY MEMBER - PURCHASE HANDLER WORK AREAS
000040*    THE RUN-PURCHASES TABLE HOLDS EVERY PURCHASE COMPLETED THIS
000050*    RUN SO 6000-EXTRACT-MARKETING-RECS CAN WALK THEM AT END OF
000060*    RUN WITHOUT REOPENING PURCHASE-FILE FOR INPUT.
000070*----------------------------------------------------------------
000080*    02-23-88  R.HALVORSEN   ORIGINAL MEMBER, REQ BM-0003
000090*----------------------------------------------------------------
000100*
000110 01  WS-PURCH-VALID-SW            PIC X(1).
000120     88  WS-PURCH-IS-VALID         VALUE "Y".
000130     88  WS-PURCH-NOT-VALID        VALUE "N".
000140*
000150 01  WS-PURCH-CUST-IDX            PIC 9(5) COMP.
000160 01  WS-PURCH-OFFR-IDX            PIC 9(5) COMP.
000170*
000180 01  WS-RUN-PURCHASES.
000190     05  WS-RUNPUR-COUNT           PIC 9(5) COMP     VALUE ZERO.
000200     05  RP-ENTRY OCCURS 0 TO 5000 TIMES
000210             DEPENDING ON WS-RUNPUR-COUNT
000220             INDEXED BY RP-IDX.
000230         10  RP-PURCH-ID            PIC X(8).
000240         10  RP-CUST-ID             PIC X(8).
000250         10  RP-CUST-IDX            PIC 9(5) COMP.
000260         10  RP-TITLE               PIC X(40).
000270         10  RP-AUTHOR              PIC X(30).
000280         10  RP-DATE                PIC X(10).
000290         10  RP-PRICE               PIC S9(5)V99.
000300         10  FILLER                 PIC X(4).
