000010*    PLSRCH.CBL
000020*----------------------------------------------------------------
000030*    PARAGRAPH LIBRARY - SEARCH HANDLER (TRANSACTION TYPE "S")
000040*    SCANS THE OFFER TABLE FOR AVAILABLE BOOKS WHOSE TITLE,
000050*    AUTHOR, PUBLISHER OR DESCRIPTION CONTAIN THE QUERY TEXT, OR
000060*    WHOSE YEAR EXACTLY MATCHES AN ALL-DIGIT QUERY.  THE MATCHING
000070*    IS CASE-INSENSITIVE - EVERYTHING IS UPPER-CASED FIRST.
000080*----------------------------------------------------------------
000090*    02-16-88  R.HALVORSEN   ORIGINAL MEMBER, REQ BM-0002
000100*    11-02-98  D.PRUITT      Y2K REVIEW - SD-YEAR AND WS-QUERY-
000110*                            YEAR ARE BOTH 4-DIGIT FIELDS, NO
000120*                            WINDOWING NEEDED, NO CHANGE MADE
000130*----------------------------------------------------------------
000140*
000150 4000-PROCESS-SEARCH-TRANS.
000160*
000170     ADD 1 TO WS-SEARCHES-PROCESSED.
000180     MOVE ZERO TO WS-MATCH-COUNT.
000190*
000200     IF TR-S-CUST-ID EQUAL SPACES
000210         MOVE "ANONYMOUS" TO WS-SEARCH-CUST-DISPLAY
000220     ELSE
000230         MOVE TR-S-CUST-ID TO WS-SEARCH-CUST-DISPLAY
000240     END-IF.
000250*
000260     MOVE TR-QUERY TO WS-UPPER-QUERY.
000270     INSPECT WS-UPPER-QUERY
000280         CONVERTING "abcdefghijklmnopqrstuvwxyz"
000290                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000300     PERFORM 4050-COMPUTE-QUERY-LEN.
000310     PERFORM 4060-CHECK-QUERY-IS-YEAR.
000320     PERFORM 4100-WRITE-SEARCH-HEADING.
000330*
000340     IF WS-OFFR-COUNT GREATER ZERO
000350         PERFORM 4200-SCAN-ONE-OFFER
000360             VARYING OT-OFFR-IDX FROM 1 BY 1
000370             UNTIL OT-OFFR-IDX GREATER WS-OFFR-COUNT
000380     END-IF.
000390*
000400     PERFORM 4500-WRITE-MATCH-COUNT-LINE.
000410*
000420 4000-EXIT.
000430     EXIT.
000440*----------------------------------------------------------------
000450*
000460 4050-COMPUTE-QUERY-LEN.
000470*
000480*    TRAILING-SPACE TRIM OF THE QUERY, RIGHT TO LEFT.
000490*
000500     PERFORM 4055-QUERY-LEN-STEP
000510         VARYING WS-QUERY-LEN FROM 40 BY -1
000520         UNTIL WS-QUERY-LEN EQUAL ZERO
000530            OR WS-UPPER-QUERY (WS-QUERY-LEN : 1) NOT EQUAL SPACE.
000540*
000550 4050-EXIT.
000560     EXIT.
000570*----------------------------------------------------------------
000580*
000590 4055-QUERY-LEN-STEP.
000600     CONTINUE.
000610*
000620 4055-EXIT.
000630     EXIT.
000640*----------------------------------------------------------------
000650*
000660 4060-CHECK-QUERY-IS-YEAR.
000670*
000680     MOVE "N" TO WS-QUERY-IS-YEAR-SW.
000690     IF WS-QUERY-LEN EQUAL 4
000700         IF WS-UPPER-QUERY (1 : 4) IS NUMERIC
000710             SET WS-QUERY-IS-YEAR TO TRUE
000720             MOVE WS-UPPER-QUERY (1 : 4) TO WS-QUERY-YEAR
000730         END-IF
000740     END-IF.
000750*
000760 4060-EXIT.
000770     EXIT.
000780*----------------------------------------------------------------
000790*
000800 4100-WRITE-SEARCH-HEADING.
000810     MOVE SPACES TO PRINT-RECORD.
000820     MOVE TR-QUERY TO RSH-QUERY.
000830     MOVE WS-SEARCH-CUST-DISPLAY TO RSH-CUST-ID.
000840     MOVE RPT-SEARCH-HEADING TO PRINT-RECORD.
000850     PERFORM 9010-WRITE-ONE-LINE.
000860*
000870 4100-EXIT.
000880     EXIT.
000890*----------------------------------------------------------------
000900*
000910 4200-SCAN-ONE-OFFER.
000920*
000930     IF OT-OFFR-IS-AVAILABLE (OT-OFFR-IDX)
000940         PERFORM 4300-CHECK-OFFER-MATCH
000950         IF WS-SEARCH-IS-MATCH
000960             PERFORM 4210-WRITE-SEARCH-DETAIL
000970             ADD 1 TO WS-MATCH-COUNT
000980         END-IF
000990     END-IF.
001000*
001010 4200-EXIT.
001020     EXIT.
001030*----------------------------------------------------------------
001040*
001050 4210-WRITE-SEARCH-DETAIL.
001060     MOVE SPACES TO PRINT-RECORD.
001070     MOVE OT-OFFR-ID (OT-OFFR-IDX)        TO SD-OFFER-ID.
001080     MOVE OT-OFFR-TITLE (OT-OFFR-IDX)     TO SD-TITLE.
001090     MOVE OT-OFFR-AUTHOR (OT-OFFR-IDX)    TO SD-AUTHOR.
001100     MOVE OT-OFFR-YEAR (OT-OFFR-IDX)      TO SD-YEAR.
001110     MOVE OT-OFFR-CONDITION (OT-OFFR-IDX) TO SD-CONDITION.
001120     MOVE OT-OFFR-PRICE (OT-OFFR-IDX)     TO SD-PRICE.
001130     MOVE RPT-SEARCH-DETAIL TO PRINT-RECORD.
001140     PERFORM 9010-WRITE-ONE-LINE.
001150*
001160 4210-EXIT.
001170     EXIT.
001180*----------------------------------------------------------------
001190*
001200 4300-CHECK-OFFER-MATCH.
001210*
001220*    TITLE, THEN AUTHOR, THEN PUBLISHER, THEN DESCRIPTION, THEN
001230*    (IF THE QUERY IS ALL DIGITS) THE YEAR - FIRST HIT WINS.
001240*
001250     MOVE "N" TO WS-SEARCH-MATCH-SW.
001260*
001270     MOVE SPACES TO WS-UPPER-FIELD.
001280     MOVE OT-OFFR-TITLE (OT-OFFR-IDX) TO WS-UPPER-FIELD.
001290     INSPECT WS-UPPER-FIELD
001300         CONVERTING "abcdefghijklmnopqrstuvwxyz"
001310                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001320     MOVE 40 TO WS-CS-FIELD-LEN.
001330     PERFORM 4400-CHECK-SUBSTRING.
001340     IF WS-CS-MATCH-FOUND
001350         SET WS-SEARCH-IS-MATCH TO TRUE
001360     END-IF.
001370*
001380     IF NOT WS-SEARCH-IS-MATCH
001390         MOVE SPACES TO WS-UPPER-FIELD
001400         MOVE OT-OFFR-AUTHOR (OT-OFFR-IDX) TO WS-UPPER-FIELD
001410         INSPECT WS-UPPER-FIELD
001420             CONVERTING "abcdefghijklmnopqrstuvwxyz"
001430                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001440         MOVE 30 TO WS-CS-FIELD-LEN
001450         PERFORM 4400-CHECK-SUBSTRING
001460         IF WS-CS-MATCH-FOUND
001470             SET WS-SEARCH-IS-MATCH TO TRUE
001480         END-IF
001490     END-IF.
001500*
001510     IF NOT WS-SEARCH-IS-MATCH
001520         MOVE SPACES TO WS-UPPER-FIELD
001530         MOVE OT-OFFR-PUBLISHER (OT-OFFR-IDX) TO WS-UPPER-FIELD
001540         INSPECT WS-UPPER-FIELD
001550             CONVERTING "abcdefghijklmnopqrstuvwxyz"
001560                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001570         MOVE 30 TO WS-CS-FIELD-LEN
001580         PERFORM 4400-CHECK-SUBSTRING
001590         IF WS-CS-MATCH-FOUND
001600             SET WS-SEARCH-IS-MATCH TO TRUE
001610         END-IF
001620     END-IF.
001630*
001640     IF NOT WS-SEARCH-IS-MATCH
001650         MOVE SPACES TO WS-UPPER-FIELD
001660         MOVE OT-OFFR-DESC (OT-OFFR-IDX) TO WS-UPPER-FIELD
001670         INSPECT WS-UPPER-FIELD
001680             CONVERTING "abcdefghijklmnopqrstuvwxyz"
001690                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001700         MOVE 80 TO WS-CS-FIELD-LEN
001710         PERFORM 4400-CHECK-SUBSTRING
001720         IF WS-CS-MATCH-FOUND
001730             SET WS-SEARCH-IS-MATCH TO TRUE
001740         END-IF
001750     END-IF.
001760*
001770     IF NOT WS-SEARCH-IS-MATCH
001780         IF WS-QUERY-IS-YEAR
001790             IF WS-QUERY-YEAR EQUAL OT-OFFR-YEAR (OT-OFFR-IDX)
001800                 SET WS-SEARCH-IS-MATCH TO TRUE
001810             END-IF
001820         END-IF
001830     END-IF.
001840*
001850 4300-EXIT.
001860     EXIT.
001870*----------------------------------------------------------------
001880*
001890 4400-CHECK-SUBSTRING.
001900*
001910*    GENERAL-PURPOSE SUBSTRING SCAN - IS WS-UPPER-QUERY (LENGTH
001920*    WS-QUERY-LEN) PRESENT ANYWHERE IN WS-UPPER-FIELD (LENGTH
001930*    WS-CS-FIELD-LEN)?  SETS WS-CS-MATCH-SW.
001940*
001950     MOVE "N" TO WS-CS-MATCH-SW.
001960     IF WS-QUERY-LEN GREATER ZERO
001970         IF WS-QUERY-LEN NOT GREATER WS-CS-FIELD-LEN
001980             PERFORM 4410-TEST-SUBSTRING-POS
001990                 VARYING WS-CS-POS FROM 1 BY 1
002000                 UNTIL WS-CS-POS GREATER
002010                       (WS-CS-FIELD-LEN - WS-QUERY-LEN + 1)
002020                    OR WS-CS-MATCH-FOUND
002030         END-IF
002040     END-IF.
002050*
002060 4400-EXIT.
002070     EXIT.
002080*----------------------------------------------------------------
002090*
002100 4410-TEST-SUBSTRING-POS.
002110     IF WS-UPPER-FIELD (WS-CS-POS : WS-QUERY-LEN)
002120             EQUAL WS-UPPER-QUERY (1 : WS-QUERY-LEN)
002130         SET WS-CS-MATCH-FOUND TO TRUE
002140     END-IF.
002150*
002160 4410-EXIT.
002170     EXIT.
002180*----------------------------------------------------------------
002190*
002200 4500-WRITE-MATCH-COUNT-LINE.
002210     MOVE SPACES TO PRINT-RECORD.
002220     MOVE WS-MATCH-COUNT TO RMC-COUNT.
002230     MOVE RPT-MATCH-COUNT-LINE TO PRINT-RECORD.
002240     PERFORM 9010-WRITE-ONE-LINE.
002250     ADD WS-MATCH-COUNT TO WS-TOTAL-MATCHES.
002260*
002270 4500-EXIT.
002280     EXIT.
