000010*    PLMKTG.CBL
000020*----------------------------------------------------------------
000030*    PARAGRAPH LIBRARY - MARKETING EXTRACTION (END OF RUN)
000040*    WALKS THIS RUN'S COMPLETED PURCHASES (WSPURCH.CBL), AND FOR
000050*    EVERY BUYER WHO IS OPTED IN AT END OF RUN (U8 OPT-IN CHANGES
000060*    TAKE EFFECT HERE TOO) WRITES ONE MKTG-EXTRACT RECORD.  THE
000070*    CATEGORY INFERENCE (U7) REUSES THE SUBSTRING SCAN BUILT FOR
000080*    THE SEARCH HANDLER IN PLSRCH.CBL.
000090*----------------------------------------------------------------
000100*    06-11-89  R.HALVORSEN   ORIGINAL MEMBER, REQ BM-0044
000110*----------------------------------------------------------------
000120*
000130 6000-EXTRACT-MARKETING-RECS.
000140*
000150     IF WS-RUNPUR-COUNT GREATER ZERO
000160         PERFORM 6100-CHECK-ONE-PURCHASE
000170             VARYING RP-IDX FROM 1 BY 1
000180             UNTIL RP-IDX GREATER WS-RUNPUR-COUNT
000190     END-IF.
000200*
000210 6000-EXIT.
000220     EXIT.
000230*----------------------------------------------------------------
000240*
000250 6100-CHECK-ONE-PURCHASE.
000260*
000270     IF CT-CUST-OPTED-IN (RP-CUST-IDX (RP-IDX))
000280         PERFORM 6200-WRITE-MKTG-REC
000290     END-IF.
000300*
000310 6100-EXIT.
000320     EXIT.
000330*----------------------------------------------------------------
000340*
000350 6200-WRITE-MKTG-REC.
000360     MOVE SPACES TO MKTG-REC.
000370     MOVE CT-CUST-NAME (RP-CUST-IDX (RP-IDX)) TO MKT-CUST-NAME.
000380     PERFORM 6600-EXTRACT-CITY.
000390     MOVE RP-TITLE (RP-IDX)  TO MKT-TITLE.
000400     MOVE RP-AUTHOR (RP-IDX) TO MKT-AUTHOR.
000410     PERFORM 6500-INFER-CATEGORY.
000420     WRITE MKTG-REC.
000430*
000440 6200-EXIT.
000450     EXIT.
000460*----------------------------------------------------------------
000470*
000480 6500-INFER-CATEGORY.
000490*
000500*    KEYWORD ORDER MATTERS - FIRST HIT WINS.  MKT-CATEGORY IS
000510*    LEFT SPACES UNTIL A KEYWORD HITS, THEN DEFAULTS TO GENERAL.
000520*
000530     MOVE SPACES TO WS-UPPER-FIELD.
000540     MOVE RP-TITLE (RP-IDX) TO WS-UPPER-FIELD.
000550     INSPECT WS-UPPER-FIELD
000560         CONVERTING "abcdefghijklmnopqrstuvwxyz"
000570                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000580     MOVE 40 TO WS-CS-FIELD-LEN.
000590     MOVE SPACES TO MKT-CATEGORY.
000600*
000610     MOVE "PROGRAMMING" TO WS-UPPER-QUERY.
000620     PERFORM 4050-COMPUTE-QUERY-LEN.
000630     PERFORM 4400-CHECK-SUBSTRING.
000640     IF WS-CS-MATCH-FOUND
000650         MOVE "COMP SCI" TO MKT-CATEGORY
000660     END-IF.
000670*
000680     IF MKT-CATEGORY EQUAL SPACES
000690         MOVE "CODE" TO WS-UPPER-QUERY
000700         PERFORM 4050-COMPUTE-QUERY-LEN
000710         PERFORM 4400-CHECK-SUBSTRING
000720         IF WS-CS-MATCH-FOUND
000730             MOVE "COMP SCI" TO MKT-CATEGORY
000740         END-IF
000750     END-IF.
000760*
000770     IF MKT-CATEGORY EQUAL SPACES
000780         MOVE "PYTHON" TO WS-UPPER-QUERY
000790         PERFORM 4050-COMPUTE-QUERY-LEN
000800         PERFORM 4400-CHECK-SUBSTRING
000810         IF WS-CS-MATCH-FOUND
000820             MOVE "COMP SCI" TO MKT-CATEGORY
000830         END-IF
000840     END-IF.
000850*
000860     IF MKT-CATEGORY EQUAL SPACES
000870         MOVE "HISTORY" TO WS-UPPER-QUERY
000880         PERFORM 4050-COMPUTE-QUERY-LEN
000890         PERFORM 4400-CHECK-SUBSTRING
000900         IF WS-CS-MATCH-FOUND
000910             MOVE "HISTORY" TO MKT-CATEGORY
000920         END-IF
000930     END-IF.
000940*
000950     IF MKT-CATEGORY EQUAL SPACES
000960         MOVE "NOVEL" TO WS-UPPER-QUERY
000970         PERFORM 4050-COMPUTE-QUERY-LEN
000980         PERFORM 4400-CHECK-SUBSTRING
000990         IF WS-CS-MATCH-FOUND
001000             MOVE "FICTION" TO MKT-CATEGORY
001010         END-IF
001020     END-IF.
001030*
001040     IF MKT-CATEGORY EQUAL SPACES
001050         MOVE "FICTION" TO WS-UPPER-QUERY
001060         PERFORM 4050-COMPUTE-QUERY-LEN
001070         PERFORM 4400-CHECK-SUBSTRING
001080         IF WS-CS-MATCH-FOUND
001090             MOVE "FICTION" TO MKT-CATEGORY
001100         END-IF
001110     END-IF.
001120*
001130     IF MKT-CATEGORY EQUAL SPACES
001140         MOVE "GENERAL" TO MKT-CATEGORY
001150     END-IF.
001160*
001170 6500-EXIT.
001180     EXIT.
001190*----------------------------------------------------------------
001200*
001210 6600-EXTRACT-CITY.
001220*
001230*    CITY IS THE TEXT AFTER THE LAST COMMA IN THE ADDRESS, WITH
001240*    LEADING SPACES DROPPED - OR THE WHOLE ADDRESS IF THERE IS NO
001250*    COMMA AT ALL.  RIGHT-TO-LEFT SCAN FINDS THE LAST COMMA.
001260*
001270     MOVE ZERO TO WS-ADDR-COMMA-POS.
001280     PERFORM 6610-SCAN-FOR-COMMA
001290         VARYING WS-ADDR-POS FROM 50 BY -1
001300         UNTIL WS-ADDR-POS EQUAL ZERO
001310            OR WS-ADDR-COMMA-POS NOT EQUAL ZERO.
001320*
001330     IF WS-ADDR-COMMA-POS EQUAL ZERO
001340         MOVE CT-CUST-ADDRESS (RP-CUST-IDX (RP-IDX)) TO MKT-CITY
001350     ELSE
001360         COMPUTE WS-ADDR-START = WS-ADDR-COMMA-POS + 1
001370         PERFORM 6630-SKIP-LEADING-SPACE
001380             VARYING WS-ADDR-START FROM WS-ADDR-START BY 1
001390             UNTIL WS-ADDR-START GREATER 50
001400                OR CT-CUST-ADDRESS (RP-CUST-IDX (RP-IDX))
001410                        (WS-ADDR-START : 1) NOT EQUAL SPACE
001420         IF WS-ADDR-START GREATER 50
001430             MOVE SPACES TO MKT-CITY
001440         ELSE
001450             MOVE CT-CUST-ADDRESS (RP-CUST-IDX (RP-IDX))
001460                     (WS-ADDR-START : 51 - WS-ADDR-START) TO MKT-CITY
001470         END-IF
001480     END-IF.
001490*
001500 6600-EXIT.
001510     EXIT.
001520*----------------------------------------------------------------
001530*
001540 6610-SCAN-FOR-COMMA.
001550     IF CT-CUST-ADDRESS (RP-CUST-IDX (RP-IDX)) (WS-ADDR-POS : 1)
001560             EQUAL ","
001570         MOVE WS-ADDR-POS TO WS-ADDR-COMMA-POS
001580     END-IF.
001590*
001600 6610-EXIT.
001610     EXIT.
001620*----------------------------------------------------------------
001630*
001640 6630-SKIP-LEADING-SPACE.
001650     CONTINUE.
001660*
001670 6630-EXIT.
001680     EXIT.
