000010*    PLRPT.CBL
000020*----------------------------------------------------------------
000030*    PARAGRAPH LIBRARY - REPORT-FILE WRITING AND PAGE CONTROL
000040*    EVERY DETAIL/HEADING/REJECT LINE IN THE SYSTEM IS WRITTEN
000050*    THROUGH 9010-WRITE-ONE-LINE SO THE PAGE-FULL BREAK IS
000060*    HONOURED EVERYWHERE.  9300-WRITE-CONTROL-TOTALS IS CALLED
000070*    ONCE, AT END OF RUN, FROM THE MAIN PROGRAM.
000080*----------------------------------------------------------------
000090*    02-09-88  R.HALVORSEN   ORIGINAL MEMBER, REQ BM-0001
000100*    06-11-89  R.HALVORSEN   ADDED 9000-WRITE-REJECT-LINE, REQ
000110*                            BM-0044
000120*    07-09-91  K.OYELARAN    9300 NOW RUNS THE SIX FIXED-FORMAT
000130*                            CONTROL-LABEL LINES 9310 THRU 9360 AS
000140*                            ONE PERFORM ... THRU RANGE INSTEAD OF
000150*                            SIX SEPARATE PERFORMS - THE LINES
000160*                            ALWAYS PRINT IN THIS ORDER AND NONE OF
000170*                            THEM BRANCH, REQ BM-0118
000180*    09-30-93  R.HALVORSEN   ADDED 9370/9380/9390 VENDOR SUMMARY
000190*                            AND GRAND TOTAL PARAGRAPHS, REQ
000200*                            BM-0201
000210*----------------------------------------------------------------
000220*
000230 9000-WRITE-REJECT-LINE.
000240     MOVE SPACES TO PRINT-RECORD.
000250     MOVE WS-REJECT-REASON TO RRJ-REASON.
000260     MOVE RPT-REJECT-LINE TO PRINT-RECORD.
000270     PERFORM 9010-WRITE-ONE-LINE.
000280*
000290 9000-EXIT.
000300     EXIT.
000310*----------------------------------------------------------------
000320*
000330 9010-WRITE-ONE-LINE.
000340*
000350*    PRINT-RECORD IS ALREADY BUILT BY THE CALLER.  BREAK TO A NEW
000360*    PAGE FIRST IF THE CURRENT ONE IS FULL.
000370*
000380     IF WS-PAGE-IS-FULL
000390         PERFORM 9200-PRINT-HEADINGS
000400     END-IF.
000410     WRITE PRINT-RECORD.
000420     ADD 1 TO WS-LINE-COUNT.
000430*
000440 9010-EXIT.
000450     EXIT.
000460*----------------------------------------------------------------
000470*
000480 9200-PRINT-HEADINGS.
000490     ADD 1 TO WS-PAGE-NUMBER.
000500     MOVE ZERO TO WS-LINE-COUNT.
000510     MOVE SPACES TO PRINT-RECORD.
000520     MOVE GDTV-RUN-DATE TO RPH-RUN-DATE.
000530     MOVE RPT-PAGE-HEADING TO PRINT-RECORD.
000540     WRITE PRINT-RECORD AFTER ADVANCING TOP-OF-FORM.
000550     ADD 1 TO WS-LINE-COUNT.
000560*
000570 9200-EXIT.
000580     EXIT.
000590*----------------------------------------------------------------
000600*
000610 9300-WRITE-CONTROL-TOTALS.
000620*
000630*    9310 THRU 9360 ARE THE SIX CONTROL-LABEL LINES - THEY ALWAYS
000640*    PRINT TOGETHER, IN THIS ORDER, WITH NO BRANCHING BETWEEN THEM,
000650*    SO THEY RUN AS ONE PERFORM ... THRU RANGE RATHER THAN SIX
000660*    SEPARATE PERFORMS.
000670*
000680     PERFORM 9310-WRITE-OFFERS-ACCEPTED-LINE THRU 9360-EXIT.
000690     PERFORM 9370-WRITE-VENDOR-SUMMARY.
000700     PERFORM 9390-WRITE-GRAND-TOTAL-LINE.
000710*
000720 9300-EXIT.
000730     EXIT.
000740*----------------------------------------------------------------
000750*
000760 9310-WRITE-OFFERS-ACCEPTED-LINE.
000770     MOVE SPACES TO PRINT-RECORD.
000780     MOVE "OFFERS ACCEPTED" TO RCL-LABEL.
000790     MOVE WS-OFFERS-ACCEPTED TO RCL-COUNT.
000800     MOVE RPT-CTL-LABEL-LINE TO PRINT-RECORD.
000810     PERFORM 9010-WRITE-ONE-LINE.
000820*
000830 9310-EXIT.
000840     EXIT.
000850*----------------------------------------------------------------
000860*
000870 9320-WRITE-OFFERS-REJECTED-LINE.
000880     MOVE SPACES TO PRINT-RECORD.
000890     MOVE "OFFERS REJECTED" TO RCL-LABEL.
000900     MOVE WS-OFFERS-REJECTED TO RCL-COUNT.
000910     MOVE RPT-CTL-LABEL-LINE TO PRINT-RECORD.
000920     PERFORM 9010-WRITE-ONE-LINE.
000930*
000940 9320-EXIT.
000950     EXIT.
000960*----------------------------------------------------------------
000970*
000980 9330-WRITE-SEARCHES-LINE.
000990     MOVE SPACES TO PRINT-RECORD.
001000     MOVE "SEARCHES PROCESSED" TO RCL-LABEL.
001010     MOVE WS-SEARCHES-PROCESSED TO RCL-COUNT.
001020     MOVE RPT-CTL-LABEL-LINE TO PRINT-RECORD.
001030     PERFORM 9010-WRITE-ONE-LINE.
001040*
001050 9330-EXIT.
001060     EXIT.
001070*----------------------------------------------------------------
001080*
001090 9340-WRITE-MATCHES-LINE.
001100     MOVE SPACES TO PRINT-RECORD.
001110     MOVE "MATCHES FOUND" TO RCL-LABEL.
001120     MOVE WS-TOTAL-MATCHES TO RCL-COUNT.
001130     MOVE RPT-CTL-LABEL-LINE TO PRINT-RECORD.
001140     PERFORM 9010-WRITE-ONE-LINE.
001150*
001160 9340-EXIT.
001170     EXIT.
001180*----------------------------------------------------------------
001190*
001200 9350-WRITE-PURCH-COMPLETED-LINE.
001210     MOVE SPACES TO PRINT-RECORD.
001220     MOVE "PURCHASES COMPLETED" TO RCL-LABEL.
001230     MOVE WS-PURCHASES-COMPLETED TO RCL-COUNT.
001240     MOVE RPT-CTL-LABEL-LINE TO PRINT-RECORD.
001250     PERFORM 9010-WRITE-ONE-LINE.
001260*
001270 9350-EXIT.
001280     EXIT.
001290*----------------------------------------------------------------
001300*
001310 9360-WRITE-PURCH-REJECTED-LINE.
001320     MOVE SPACES TO PRINT-RECORD.
001330     MOVE "PURCHASES REJECTED" TO RCL-LABEL.
001340     MOVE WS-PURCHASES-REJECTED TO RCL-COUNT.
001350     MOVE RPT-CTL-LABEL-LINE TO PRINT-RECORD.
001360     PERFORM 9010-WRITE-ONE-LINE.
001370*
001380 9360-EXIT.
001390     EXIT.
001400*----------------------------------------------------------------
001410*
001420 9370-WRITE-VENDOR-SUMMARY.
001430*
001440*    CONTROL BREAK ON VENDOR - ONE LINE PER VENDOR WHO SOLD AT
001450*    LEAST ONE BOOK THIS RUN, IN TABLE (LOAD) ORDER.
001460*
001470     IF WS-VEND-COUNT GREATER ZERO
001480         PERFORM 9380-WRITE-ONE-VENDOR-LINE
001490             VARYING VT-VEND-IDX FROM 1 BY 1
001500             UNTIL VT-VEND-IDX GREATER WS-VEND-COUNT
001510     END-IF.
001520*
001530 9370-EXIT.
001540     EXIT.
001550*----------------------------------------------------------------
001560*
001570 9380-WRITE-ONE-VENDOR-LINE.
001580     IF VT-VEND-PURCH-COUNT (VT-VEND-IDX) GREATER ZERO
001590         MOVE SPACES TO PRINT-RECORD
001600         MOVE VT-VEND-ID (VT-VEND-IDX)          TO RVS-VENDOR-ID
001610         MOVE VT-VEND-NAME (VT-VEND-IDX)        TO RVS-VENDOR-NAME
001620         MOVE VT-VEND-PURCH-COUNT (VT-VEND-IDX) TO RVS-PURCH-COUNT
001630         MOVE VT-VEND-SALES-AMOUNT (VT-VEND-IDX)
001640                                       TO RVS-SALES-AMOUNT
001650         MOVE RPT-VENDOR-SUMMARY-LINE TO PRINT-RECORD
001660         PERFORM 9010-WRITE-ONE-LINE
001670     END-IF.
001680*
001690 9380-EXIT.
001700     EXIT.
001710*----------------------------------------------------------------
001720*
001730 9390-WRITE-GRAND-TOTAL-LINE.
001740     MOVE SPACES TO PRINT-RECORD.
001750     MOVE WS-GRAND-TOTAL-SALES TO RGT-AMOUNT.
001760     MOVE RPT-GRAND-TOTAL-LINE TO PRINT-RECORD.
001770     PERFORM 9010-WRITE-ONE-LINE.
001780*
001790 9390-EXIT.
001800     EXIT.
