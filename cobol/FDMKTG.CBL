000010*    FDMKTG.CBL
000020*----------------------------------------------------------------
000030*    FD/RECORD COPY MEMBER - MARKETING EXTRACT FILE (130 BYTES)
000040*    ONLY CUSTOMERS WITH CUST-OPT-IN = "Y" AT END OF RUN
000050*    CONTRIBUTE A RECORD - SEE PLMKTG.CBL.
000060*----------------------------------------------------------------
000070*    06-11-89  R.HALVORSEN   ORIGINAL MEMBER, REQ BM-0044
000080*----------------------------------------------------------------
000090*
000100 FD  MKTG-EXTRACT
000110     LABEL RECORDS ARE STANDARD
000120     RECORD CONTAINS 130 CHARACTERS.
000130*
000140 01  MKTG-REC.
000150     05  MKT-CUST-NAME             PIC X(30).
000160     05  MKT-CITY                  PIC X(20).
000170     05  MKT-TITLE                 PIC X(40).
000180     05  MKT-AUTHOR                PIC X(30).
000190     05  MKT-CATEGORY              PIC X(10).
