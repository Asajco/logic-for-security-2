000010*    PLOFFR.CBL
000020*----------------------------------------------------------------
000030*    PARAGRAPH LIBRARY - OFFER HANDLER (TRANSACTION TYPE "O")
000040*    VALIDATES A VENDOR'S OFFER TRANSACTION AND APPENDS IT TO
000050*    THE OFFER TABLE (REWRITTEN TO OFFER-MASTER AT END OF RUN).
000060*----------------------------------------------------------------
000070*    02-09-88  R.HALVORSEN   ORIGINAL MEMBER, REQ BM-0001
000080*    04-18-90  K.OYELARAN    3000-PROCESS-OFFER-TRANS NOW CALLS
000090*                            2000-CERTIFY-FLOW BEFORE THE VENDOR
000100*                            LOOKUP, REQ BM-0075
000110*----------------------------------------------------------------
000120*
000130 3000-PROCESS-OFFER-TRANS.
000140*
000150     MOVE WS-LEVEL-VENDOR TO WS-FLOW-SOURCE-LEVEL.
000160     MOVE TR-CONTEXT      TO WS-FLOW-TARGET-LEVEL.
000170     PERFORM 2000-CERTIFY-FLOW.
000180*
000190     IF WS-SECURITY-VIOLATION
000200         ADD 1 TO WS-OFFERS-REJECTED
000210         PERFORM 9000-WRITE-REJECT-LINE
000220     ELSE
000230         MOVE TR-VENDOR-ID TO WS-LOOKUP-VEND-ID
000240         PERFORM 1400-FIND-VENDOR-BY-ID
000250         IF NOT WS-TABLE-ENTRY-FOUND
000260             ADD 1 TO WS-OFFERS-REJECTED
000270             MOVE "VENDOR NOT FOUND" TO WS-REJECT-REASON
000280             PERFORM 9000-WRITE-REJECT-LINE
000290         ELSE
000300             PERFORM 3100-APPEND-NEW-OFFER
000310             ADD 1 TO WS-OFFERS-ACCEPTED
000320         END-IF
000330     END-IF.
000340*
000350 3000-EXIT.
000360     EXIT.
000370*----------------------------------------------------------------
000380*
000390 3100-APPEND-NEW-OFFER.
000400*
000410*    OFFER IDS CONTINUE THE SEQUENCE ALREADY IN THE MASTER -
000420*    WS-NEXT-OFFER-SEQ WAS PRIMED FROM WS-OFFR-COUNT AT LOAD
000430*    TIME (SEE 7010-INIT-ID-SEQUENCES IN THE MAIN PROGRAM).
000440*
000450     ADD 1 TO WS-NEXT-OFFER-SEQ.
000460     MOVE WS-NEXT-OFFER-SEQ TO WS-NEW-OFFER-SEQ-ED.
000470     ADD 1 TO WS-OFFR-COUNT.
000480*
000490     MOVE WS-NEW-OFFER-ID    TO OT-OFFR-ID (WS-OFFR-COUNT).
000500     MOVE TR-O-TITLE          TO OT-OFFR-TITLE (WS-OFFR-COUNT).
000510     MOVE TR-O-AUTHOR         TO OT-OFFR-AUTHOR (WS-OFFR-COUNT).
000520     MOVE TR-O-YEAR           TO OT-OFFR-YEAR (WS-OFFR-COUNT).
000530     MOVE TR-O-EDITION        TO OT-OFFR-EDITION (WS-OFFR-COUNT).
000540     MOVE TR-O-PUBLISHER      TO OT-OFFR-PUBLISHER (WS-OFFR-COUNT).
000550     MOVE TR-O-CONDITION      TO OT-OFFR-CONDITION (WS-OFFR-COUNT).
000560     MOVE TR-O-DESC           TO OT-OFFR-DESC (WS-OFFR-COUNT).
000570     MOVE TR-O-PRICE          TO OT-OFFR-PRICE (WS-OFFR-COUNT).
000580     MOVE TR-VENDOR-ID        TO OT-OFFR-VENDOR-ID (WS-OFFR-COUNT).
000590     MOVE "Y"                 TO OT-OFFR-AVAIL (WS-OFFR-COUNT).
000600     MOVE ZERO                TO OT-OFFR-LEVEL (WS-OFFR-COUNT).
000610*
000620 3100-EXIT.
000630     EXIT.
