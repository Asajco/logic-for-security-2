000010*    FDCUST.CBL
000020*----------------------------------------------------------------
000030*    FD/RECORD COPY MEMBER - CUSTOMER MASTER (120 BYTES)
000040*    LOADED WHOLE INTO THE CUSTOMER TABLE BY PLTABLE.CBL AT THE
000050*    START OF THE RUN, AND REWRITTEN WHOLE AT END OF RUN.
000060*----------------------------------------------------------------
000070*    02-02-88  R.HALVORSEN   ORIGINAL MEMBER, REQ BM-0001
000080*    04-18-90  K.OYELARAN    ADDED CUST-LEVEL FOR SECURITY
000090*                            KERNEL, REQ BM-0075
000100*----------------------------------------------------------------
000110*
000120 FD  CUSTOMER-MASTER
000130     LABEL RECORDS ARE STANDARD
000140     RECORD CONTAINS 120 CHARACTERS.
000150*
000160 01  CUSTOMER-REC.
000170     05  CUST-ID                PIC X(8).
000180     05  CUST-NAME               PIC X(30).
000190     05  CUST-ADDRESS            PIC X(50).
000200     05  CUST-OPT-IN             PIC X(1).
000210         88  CUST-OPTED-IN       VALUE "Y".
000220         88  CUST-NOT-OPTED-IN   VALUE "N".
000230     05  CUST-LEVEL               PIC 9(1).
000240     05  FILLER                   PIC X(30).
