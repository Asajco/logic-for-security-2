000010*    WSDATE.CBL
000020*----------------------------------------------------------------
000030*    WORKING-STORAGE COPY MEMBER - RUN-DATE PARAMETER WORK AREA
000040*    ADAPTED FROM THE SHOP'S GENERAL-PURPOSE WSDATE.CBL/PLDATE.CBL
000050*    PAIR.  THE ON-LINE VALIDATION FIELDS ARE NOT NEEDED HERE -
000060*    THE NIGHTLY RUN TAKES ITS DATE FROM A JCL PARM, IT DOES NOT
000070*    PROMPT AN OPERATOR.
000080*----------------------------------------------------------------
000090*    01-04-79  T.ABERNATHY   ORIGINAL GENERAL-PURPOSE MEMBER
000100*    03-14-88  R.HALVORSEN   TRIMMED FOR BOOK-MARKET NIGHTLY RUN,
000110*                            RUN DATE NOW COMES IN ON GDTV-RUN-
000120*                            PARM, REQ BM-0001
000130*----------------------------------------------------------------
000140*
000150 01  GDTV-RUN-PARM                PIC X(10).
000160*
000170 01  GDTV-DATE-MM-DD-CCYY          PIC 9(8).
000180 01  FILLER REDEFINES GDTV-DATE-MM-DD-CCYY.
000190     05  GDTV-DATE-MM              PIC 99.
000200         88  GDTV-MONTH-VALID      VALUE 1 THROUGH 12.
000210     05  GDTV-DATE-DD              PIC 99.
000220     05  GDTV-DATE-CCYY            PIC 9999.
000230*
000240*    RUN DATE AS RECEIVED, FORMAT CCYY-MM-DD, FOR PUR-DATE
000250*
000260 77  GDTV-RUN-DATE                 PIC X(10).
