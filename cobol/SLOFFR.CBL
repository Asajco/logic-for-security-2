000010*    SLOFFR.CBL
000020*----------------------------------------------------------------
000030*    FILE-CONTROL COPY MEMBER - BOOK-OFFER MASTER
000040*----------------------------------------------------------------
000050*    02-09-88  R.HALVORSEN   ORIGINAL MEMBER, REQ BM-0001
000060*----------------------------------------------------------------
000070*
000080     SELECT OFFER-MASTER  ASSIGN TO OFFRMAST
000090         ORGANIZATION IS SEQUENTIAL
000100         FILE STATUS  IS WS-OFFR-FILE-STATUS.
