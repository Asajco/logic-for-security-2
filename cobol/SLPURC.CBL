000010*    SLPURC.CBL
000020*----------------------------------------------------------------
000030*    FILE-CONTROL COPY MEMBER - PURCHASE FILE (OUTPUT)
000040*----------------------------------------------------------------
000050*    02-09-88  R.HALVORSEN   ORIGINAL MEMBER, REQ BM-0001
000060*----------------------------------------------------------------
000070*
000080     SELECT PURCHASE-FILE  ASSIGN TO PURCHOUT
000090         ORGANIZATION IS SEQUENTIAL
000100         FILE STATUS  IS WS-PURC-FILE-STATUS.
