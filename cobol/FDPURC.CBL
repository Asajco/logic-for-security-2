000010*    FDPURC.CBL
000020*----------------------------------------------------------------
000030*    FD/RECORD COPY MEMBER - PURCHASE FILE (100 BYTES)
000040*    ONE RECORD WRITTEN PER COMPLETED PURCHASE THIS RUN.
000050*----------------------------------------------------------------
000060*    02-09-88  R.HALVORSEN   ORIGINAL MEMBER, REQ BM-0001
000070*    04-18-90  K.OYELARAN    ADDED PUR-LEVEL FOR SECURITY
000080*                            KERNEL, REQ BM-0075
000090*----------------------------------------------------------------
000100*
000110 FD  PURCHASE-FILE
000120     LABEL RECORDS ARE STANDARD
000130     RECORD CONTAINS 100 CHARACTERS.
000140*
000150 01  PURCH-REC.
000160     05  PUR-ID                    PIC X(8).
000170     05  PUR-OFFER-ID              PIC X(8).
000180     05  PUR-CUST-ID               PIC X(8).
000190     05  PUR-VENDOR-ID             PIC X(8).
000200     05  PUR-PRICE                 PIC S9(5)V99.
000210     05  PUR-DATE                  PIC X(10).
000220     05  PUR-LEVEL                 PIC 9(1).
000230     05  FILLER                    PIC X(50).
