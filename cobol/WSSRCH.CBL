000010*    WSSRCH.CBL
000020*----------------------------------------------------------------
000030*    WORKING-STORAGE COPY MEMBER - SEARCH SCRATCH AREAS
000040*    UPPER-CASED COPIES OF THE QUERY AND THE OFFER FIELDS BEING
000050*    TESTED AGAINST IT, PLUS THE SUBSTRING-SCAN WORK FIELDS AND
000060*    THE ALL-DIGITS YEAR TEST FIELDS.
000070*----------------------------------------------------------------
000080*    02-16-88  R.HALVORSEN   ORIGINAL MEMBER, REQ BM-0002
000090*----------------------------------------------------------------
000100*
000110 01  WS-UPPER-QUERY               PIC X(40).
000120 01  WS-QUERY-LEN                 PIC 9(2) COMP.
000130*
000140 01  WS-UPPER-FIELD                PIC X(80).
000150 01  WS-CS-FIELD-LEN               PIC 9(3) COMP.
000160 01  WS-CS-POS                     PIC 9(3) COMP.
000170 01  WS-CS-MATCH-SW                PIC X(1).
000180     88  WS-CS-MATCH-FOUND          VALUE "Y".
000190*
000200 01  WS-QUERY-IS-YEAR-SW          PIC X(1).
000210     88  WS-QUERY-IS-YEAR          VALUE "Y".
000220 01  WS-QUERY-YEAR                PIC 9(4).
000230*
000240 01  WS-SEARCH-MATCH-SW           PIC X(1).
000250     88  WS-SEARCH-IS-MATCH        VALUE "Y".
000260 01  WS-MATCH-COUNT                PIC 9(5) COMP.
000270 01  WS-SEARCH-CUST-DISPLAY       PIC X(9).
