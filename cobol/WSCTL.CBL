000010*    WSCTL.CBL
000020*----------------------------------------------------------------
000030*    WORKING-STORAGE COPY MEMBER - RUN CONTROL TOTALS AND THE
000040*    NEXT-SEQUENTIAL-ID COUNTERS FOR OFFERS AND PURCHASES.
000050*----------------------------------------------------------------
000060*    02-09-88  R.HALVORSEN   ORIGINAL MEMBER, REQ BM-0001
000070*----------------------------------------------------------------
000080*
000090 01  WS-CONTROL-TOTALS.
000100     05  WS-OFFERS-ACCEPTED        PIC 9(5) COMP     VALUE ZERO.
000110     05  WS-OFFERS-REJECTED        PIC 9(5) COMP     VALUE ZERO.
000120     05  WS-SEARCHES-PROCESSED     PIC 9(5) COMP     VALUE ZERO.
000130     05  WS-TOTAL-MATCHES          PIC 9(7) COMP     VALUE ZERO.
000140     05  WS-PURCHASES-COMPLETED    PIC 9(5) COMP     VALUE ZERO.
000150     05  WS-PURCHASES-REJECTED     PIC 9(5) COMP     VALUE ZERO.
000160     05  WS-GRAND-TOTAL-SALES      PIC S9(7)V99      VALUE ZERO.
000170     05  FILLER                   PIC X(4).
000180*
000190*    NEXT-ID COUNTERS - PRIMED FROM THE TABLE OCCURRENCE COUNT
000200*    WHEN THE MASTER IS LOADED, SO A NEW ID CONTINUES THE
000210*    EXISTING SEQUENCE (BK000001..., PU000001...).  PURCHASE-FILE
000220*    IS OUTPUT-ONLY (NO EXISTING PURCHASE MASTER TO COUNT), SO
000230*    WS-NEXT-PURCH-SEQ SIMPLY STARTS AT ZERO EACH RUN.
000240*
000250 01  WS-NEXT-OFFER-SEQ            PIC 9(6) COMP     VALUE ZERO.
000260 01  WS-NEXT-PURCH-SEQ            PIC 9(6) COMP     VALUE ZERO.
000270*
000280 01  WS-NEW-OFFER-ID.
000290     05  FILLER                   PIC X(2) VALUE "BK".
000300     05  WS-NEW-OFFER-SEQ-ED      PIC 9(6).
000310*
000320 01  WS-NEW-PURCH-ID.
000330     05  FILLER                   PIC X(2) VALUE "PU".
000340     05  WS-NEW-PURCH-SEQ-ED      PIC 9(6).
