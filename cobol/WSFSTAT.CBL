000010*    WSFSTAT.CBL
000020*----------------------------------------------------------------
000030*    WORKING-STORAGE COPY MEMBER - FILE STATUS BYTES FOR EVERY
000040*    FILE THE NIGHTLY RUN OPENS.  "10" IS THE AT-END VALUE THE
000050*    READ-NEXT PARAGRAPHS TEST FOR.
000060*----------------------------------------------------------------
000070*    02-02-88  R.HALVORSEN   ORIGINAL MEMBER, REQ BM-0001
000080*----------------------------------------------------------------
000090*
000100 01  WS-CUST-FILE-STATUS          PIC X(2)  VALUE SPACES.
000110 01  WS-VEND-FILE-STATUS          PIC X(2)  VALUE SPACES.
000120 01  WS-OFFR-FILE-STATUS          PIC X(2)  VALUE SPACES.
000130 01  WS-TRAN-FILE-STATUS          PIC X(2)  VALUE SPACES.
000140 01  WS-PURC-FILE-STATUS          PIC X(2)  VALUE SPACES.
000150 01  WS-MKTG-FILE-STATUS          PIC X(2)  VALUE SPACES.
000160 01  WS-RPT-FILE-STATUS           PIC X(2)  VALUE SPACES.
