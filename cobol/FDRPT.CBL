000010*    FDRPT.CBL
000020*----------------------------------------------------------------
000030*    FD/RECORD COPY MEMBER - PRINTED REPORT (132 COLUMNS)
000040*    ONE PLAIN PIC X RECORD - THE FORMATTED LINES LIVE IN
000050*    WSRPT.CBL AND ARE MOVED HERE BEFORE EACH WRITE.
000060*----------------------------------------------------------------
000070*    02-09-88  R.HALVORSEN   ORIGINAL MEMBER, REQ BM-0001
000080*----------------------------------------------------------------
000090*
000100 FD  REPORT-FILE
000110     LABEL RECORDS ARE OMITTED.
000120 01  PRINT-RECORD                 PIC X(132).
