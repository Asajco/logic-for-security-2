000010*    FDOFFR.CBL
000020*----------------------------------------------------------------
000030*    FD/RECORD COPY MEMBER - BOOK-OFFER MASTER (250 BYTES)
000040*    LOADED WHOLE INTO THE OFFER TABLE BY PLTABLE.CBL, APPENDED
000050*    TO AND MARKED SOLD DURING THE RUN, REWRITTEN WHOLE AT
000060*    END OF RUN.
000070*----------------------------------------------------------------
000080*    02-09-88  R.HALVORSEN   ORIGINAL MEMBER, REQ BM-0001
000090*    04-18-90  K.OYELARAN    ADDED OFFR-LEVEL FOR SECURITY
000100*                            KERNEL, REQ BM-0075
000110*    09-30-93  R.HALVORSEN   OFFR-CONDITION WIDENED FROM X(6)
000120*                            TO X(10) PER MARKETING, REQ BM-0201
000130*----------------------------------------------------------------
000140*
000150 FD  OFFER-MASTER
000160     LABEL RECORDS ARE STANDARD
000170     RECORD CONTAINS 250 CHARACTERS.
000180*
000190 01  OFFER-REC.
000200     05  OFFR-ID                  PIC X(8).
000210     05  OFFR-TITLE               PIC X(40).
000220     05  OFFR-AUTHOR              PIC X(30).
000230     05  OFFR-YEAR                PIC 9(4).
000240     05  OFFR-EDITION             PIC X(10).
000250     05  OFFR-PUBLISHER           PIC X(30).
000260     05  OFFR-CONDITION           PIC X(10).
000270     05  OFFR-DESC                PIC X(80).
000280     05  OFFR-PRICE               PIC S9(5)V99.
000290     05  OFFR-VENDOR-ID           PIC X(8).
000300     05  OFFR-AVAIL               PIC X(1).
000310         88  OFFR-IS-AVAILABLE    VALUE "Y".
000320         88  OFFR-IS-SOLD         VALUE "N".
000330     05  OFFR-LEVEL               PIC 9(1).
000340     05  FILLER                   PIC X(20).
