000010*    SLCUST.CBL
000020*----------------------------------------------------------------
000030*    FILE-CONTROL COPY MEMBER - CUSTOMER MASTER
000040*----------------------------------------------------------------
000050*    02-02-88  R.HALVORSEN   ORIGINAL MEMBER, REQ BM-0001
000060*----------------------------------------------------------------
000070*
000080     SELECT CUSTOMER-MASTER  ASSIGN TO CUSTMAST
000090         ORGANIZATION IS SEQUENTIAL
000100         FILE STATUS  IS WS-CUST-FILE-STATUS.
