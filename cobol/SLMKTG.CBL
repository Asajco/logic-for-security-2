000010*    SLMKTG.CBL
000020*----------------------------------------------------------------
000030*    FILE-CONTROL COPY MEMBER - MARKETING EXTRACT FILE (OUTPUT)
000040*----------------------------------------------------------------
000050*    06-11-89  R.HALVORSEN   ORIGINAL MEMBER, REQ BM-0044
000060*----------------------------------------------------------------
000070*
000080     SELECT MKTG-EXTRACT  ASSIGN TO MKTGOUT
000090         ORGANIZATION IS SEQUENTIAL
000100         FILE STATUS  IS WS-MKTG-FILE-STATUS.
