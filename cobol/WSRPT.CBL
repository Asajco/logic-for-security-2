000010*    WSRPT.CBL
000020*----------------------------------------------------------------
000030*    WORKING-STORAGE COPY MEMBER - PRINTED REPORT LINE LAYOUTS
000040*    EACH GROUP IS MOVED TO PRINT-RECORD (FDRPT.CBL) BEFORE THE
000050*    WRITE, FOLLOWING THE SHOP'S TITLE/HEADING-1/DETAIL-1 HABIT.
000060*----------------------------------------------------------------
000070*    02-09-88  R.HALVORSEN   ORIGINAL MEMBER, REQ BM-0001
000080*    06-11-89  R.HALVORSEN   ADDED RPT-REJECT-LINE, REQ BM-0044
000090*    11-15-91  D.PRUITT      SD-PRICE WIDENED ONE POSITION TO
000100*                            ZZZ,ZZ9.99 SO RPT-SEARCH-DETAIL
000110*                            RUNS THE FULL SPECCED PRICE COLUMN
000120*                            WIDTH, REQ BM-0130
000130*    09-30-93  R.HALVORSEN   ADDED VENDOR SUMMARY/GRAND TOTAL
000140*                            LINES FOR END-OF-RUN TOTALS,
000150*                            REQ BM-0201
000160*----------------------------------------------------------------
000170*
000180 01  RPT-PAGE-HEADING.
000190     05  FILLER                   PIC X(38) VALUE SPACES.
000200     05  FILLER                   PIC X(34)
000210             VALUE "BOOKMARKET SECURE MARKETPLACE".
000220     05  FILLER                   PIC X(9)  VALUE SPACES.
000230     05  FILLER                   PIC X(11) VALUE "RUN DATE: ".
000240     05  RPH-RUN-DATE              PIC X(10).
000250     05  FILLER                   PIC X(30) VALUE SPACES.
000260*
000270 01  RPT-SEARCH-HEADING.
000280     05  FILLER                   PIC X(7)  VALUE "SEARCH ".
000290     05  RSH-QUERY                 PIC X(40).
000300     05  FILLER                   PIC X(4)  VALUE " BY ".
000310     05  RSH-CUST-ID               PIC X(9).
000320     05  FILLER                   PIC X(72) VALUE SPACES.
000330*
000340 01  RPT-SEARCH-DETAIL.
000350     05  SD-OFFER-ID               PIC X(8).
000360     05  FILLER                   PIC X(2)  VALUE SPACES.
000370     05  SD-TITLE                  PIC X(40).
000380     05  FILLER                   PIC X(2)  VALUE SPACES.
000390     05  SD-AUTHOR                 PIC X(30).
000400     05  FILLER                   PIC X(2)  VALUE SPACES.
000410     05  SD-YEAR                   PIC 9(4).
000420     05  FILLER                   PIC X(2)  VALUE SPACES.
000430     05  SD-CONDITION              PIC X(10).
000440     05  FILLER                   PIC X(4)  VALUE SPACES.
000450     05  SD-PRICE                  PIC ZZZ,ZZ9.99.
000460     05  FILLER                   PIC X(18) VALUE SPACES.
000470*
000480 01  RPT-MATCH-COUNT-LINE.
000490     05  FILLER                   PIC X(2)  VALUE SPACES.
000500     05  RMC-COUNT                 PIC ZZZ9.
000510     05  FILLER                   PIC X(9)  VALUE " MATCHES".
000520     05  FILLER                   PIC X(117) VALUE SPACES.
000530*
000540 01  RPT-CONFIRM-CUST-LINE.
000550     05  FILLER                   PIC X(10) VALUE "CONFIRMED ".
000560     05  RCC-PURCH-ID              PIC X(8).
000570     05  FILLER                   PIC X(1)  VALUE SPACE.
000580     05  RCC-TITLE                 PIC X(40).
000590     05  FILLER                   PIC X(1)  VALUE SPACE.
000600     05  RCC-PRICE                 PIC ZZ,ZZ9.99.
000610     05  FILLER                   PIC X(63) VALUE SPACES.
000620*
000630 01  RPT-CONFIRM-VEND-LINE.
000640     05  FILLER                   PIC X(9)  VALUE "SHIP TO: ".
000650     05  RCV-CUST-NAME             PIC X(30).
000660     05  FILLER                   PIC X(3)  VALUE " / ".
000670     05  RCV-ADDRESS               PIC X(50).
000680     05  FILLER                   PIC X(40) VALUE SPACES.
000690*
000700 01  RPT-REJECT-LINE.
000710     05  FILLER                   PIC X(9)  VALUE "REJECTED ".
000720     05  RRJ-REASON                PIC X(30).
000730     05  FILLER                   PIC X(93) VALUE SPACES.
000740*
000750 01  RPT-CTL-LABEL-LINE.
000760     05  RCL-LABEL                 PIC X(40).
000770     05  RCL-COUNT                 PIC ZZZ,ZZ9.
000780     05  FILLER                   PIC X(85) VALUE SPACES.
000790*
000800 01  RPT-VENDOR-SUMMARY-LINE.
000810     05  FILLER                   PIC X(4)  VALUE SPACES.
000820     05  RVS-VENDOR-ID             PIC X(8).
000830     05  FILLER                   PIC X(2)  VALUE SPACES.
000840     05  RVS-VENDOR-NAME           PIC X(30).
000850     05  FILLER                   PIC X(2)  VALUE SPACES.
000860     05  RVS-PURCH-COUNT           PIC ZZZ,ZZ9.
000870     05  FILLER                   PIC X(2)  VALUE SPACES.
000880     05  RVS-SALES-AMOUNT          PIC Z,ZZZ,ZZ9.99.
000890     05  FILLER                   PIC X(66) VALUE SPACES.
000900*
000910 01  RPT-GRAND-TOTAL-LINE.
000920     05  FILLER                   PIC X(20) VALUE "GRAND TOTAL SALES: ".
000930     05  RGT-AMOUNT                PIC Z,ZZZ,ZZ9.99.
000940     05  FILLER                   PIC X(101) VALUE SPACES.
000950*
000960 01  RPT-BLANK-LINE               PIC X(132) VALUE SPACES.
000970*
000980*    PAGE CONTROL - SAME PAGE-FULL 88-LEVEL HABIT THE SHOP USES
000990*    ON ITS OTHER PRINTED REPORTS.
001000*
001010 01  WS-PAGE-NUMBER               PIC 9(3) COMP     VALUE ZERO.
001020 01  WS-LINE-COUNT                PIC 9(2) COMP     VALUE 99.
001030     88  WS-PAGE-IS-FULL           VALUE 30 THRU 99.
