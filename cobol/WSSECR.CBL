000010*    WSSECR.CBL
000020*----------------------------------------------------------------
000030*    WORKING-STORAGE COPY MEMBER - SECURITY KERNEL WORK AREAS
000040*    USED BY PLSECUR.CBL (LEVEL LATTICE CHECK AND LABEL ALGEBRA)
000050*----------------------------------------------------------------
000060*    03-14-88  R.HALVORSEN   ORIGINAL MEMBER FOR BOOK-MARKET
000070*                            SECURITY KERNEL, REQ BM-0001
000080*    07-09-91  K.OYELARAN    ADDED LABEL WORK AREAS FOR
000090*                            DECLASSIFY, REQ BM-0118
000100*    11-02-98  D.PRUITT      Y2K REVIEW - NO DATE FIELDS IN THIS
000110*                            MEMBER, NO CHANGE REQUIRED
000120*----------------------------------------------------------------
000130*
000140 01  WS-SECURITY-LEVELS.
000150     05  WS-LEVEL-PUBLIC        PIC 9(1)  VALUE 0.
000160     05  WS-LEVEL-CUSTOMER      PIC 9(1)  VALUE 1.
000170     05  WS-LEVEL-VENDOR        PIC 9(1)  VALUE 2.
000180     05  WS-LEVEL-PLATFORM      PIC 9(1)  VALUE 3.
000190     05  FILLER                 PIC X(4).
000200*
000210 01  WS-FLOW-SOURCE-LEVEL       PIC 9(1).
000220 01  WS-FLOW-TARGET-LEVEL       PIC 9(1).
000230*
000240 01  WS-SECURITY-STATUS         PIC X(1).
000250     88  WS-FLOW-CERTIFIED      VALUE "C".
000260     88  WS-SECURITY-VIOLATION  VALUE "V".
000270*
000280 01  WS-REJECT-REASON           PIC X(20).
000290*
000300*    OWNER/READER LABEL WORK AREAS - UP TO 8 PRINCIPALS OF X(12)
000310*    PER SET, FOLLOWING THE SAME OCCURS-TABLE HABIT USED FOR THE
000320*    CUSTOMER/VENDOR/OFFER MASTER TABLES IN PLTABLE.CBL
000330*
000340 01  WS-LABEL-1.
000350     05  WS-LBL1-OWNER-CNT      PIC 9(1) COMP.
000360     05  WS-LBL1-OWNERS         OCCURS 8 TIMES
000370                                 INDEXED BY WS-LBL1-OWNER-IDX.
000380         10  WS-LBL1-OWNER      PIC X(12).
000390     05  WS-LBL1-READER-CNT     PIC 9(1) COMP.
000400     05  WS-LBL1-READERS        OCCURS 8 TIMES
000410                                 INDEXED BY WS-LBL1-READER-IDX.
000420         10  WS-LBL1-READER     PIC X(12).
000430     05  FILLER                 PIC X(4).
000440*
000450 01  WS-LABEL-2.
000460     05  WS-LBL2-OWNER-CNT      PIC 9(1) COMP.
000470     05  WS-LBL2-OWNERS         OCCURS 8 TIMES
000480                                 INDEXED BY WS-LBL2-OWNER-IDX.
000490         10  WS-LBL2-OWNER      PIC X(12).
000500     05  WS-LBL2-READER-CNT     PIC 9(1) COMP.
000510     05  WS-LBL2-READERS        OCCURS 8 TIMES
000520                                 INDEXED BY WS-LBL2-READER-IDX.
000530         10  WS-LBL2-READER     PIC X(12).
000540     05  FILLER                 PIC X(4).
000550*
000560*    RESULT LABEL RETURNED BY JOIN, MEET AND DECLASSIFY
000570*
000580 01  WS-LABEL-RESULT.
000590     05  WS-LBLR-OWNER-CNT      PIC 9(1) COMP.
000600     05  WS-LBLR-OWNERS         OCCURS 8 TIMES
000610                                 INDEXED BY WS-LBLR-OWNER-IDX.
000620         10  WS-LBLR-OWNER      PIC X(12).
000630     05  WS-LBLR-READER-CNT     PIC 9(1) COMP.
000640     05  WS-LBLR-READERS        OCCURS 8 TIMES
000650                                 INDEXED BY WS-LBLR-READER-IDX.
000660         10  WS-LBLR-READER     PIC X(12).
000670     05  FILLER                 PIC X(4).
000680*
000690 01  WS-DECLASSIFY-BY           PIC X(12).
000700 01  WS-DECLASSIFY-NEW-READERS.
000710     05  WS-DCLNR-CNT           PIC 9(1) COMP.
000720     05  WS-DCLNR-READER        OCCURS 8 TIMES PIC X(12).
000730     05  FILLER                 PIC X(4).
000740*
000750 01  WS-LABEL-SUBSCRIPT-1       PIC 9(1) COMP.
000760 01  WS-LABEL-SUBSCRIPT-2       PIC 9(1) COMP.
000770 01  WS-LABEL-MATCH-SW          PIC X(1).
000780     88  WS-LABEL-MATCH-FOUND   VALUE "Y".
